000100******************************************************************
000200* CLNCDOC                                                        *
000300* RECORD LAYOUT FOR THE CLINICAL-DOCUMENT DETAIL RECORD DECODED  *
000400* OFF THE QPCR SUBMISSION FILE (UT-S-CLNCDOC).  THERE IS AT MOST *
000500* ONE OF THESE PER SUBMISSION - SEE CDOCEDIT 000-HOUSEKEEPING.   *
000600*                                                                *
000700* 071714 JS  ORIGINAL LAYOUT FOR THE MIPS/CPC+ CONVERSION JOB.   *
000800* 031816 RJT ADDED CD-RPT-PERIOD-PRESENT-SW - WE WERE COLLAPSING *
000900*            "REPORTING PARAMETER NODE MISSING" AND "PERFORMANCE*
001000*            YEAR MISSING" INTO ONE EDIT AND THE QPP EDITS GUIDE *
001100*            WANTS THEM REPORTED AS TWO SEPARATE VIOLATIONS.     *
001200******************************************************************
001300 01  CD-DETAIL-REC.
001400     05  CD-REC-TYPE                 PIC X(02).
001500         88  CD-TYPE-DOCUMENT            VALUE "CD".
001600     05  CD-PROGRAM-NAME             PIC X(20).
001700     05  CD-TAX-ID-NUMBER            PIC X(09).
001800     05  CD-NATL-PROVIDER-ID         PIC X(10).
001900     05  CD-PERFORMANCE-START-DATE   PIC 9(08).
002000     05  CD-START-DATE-R REDEFINES CD-PERFORMANCE-START-DATE.
002100         10  CD-START-CCYY           PIC 9(04).
002200         10  CD-START-MM             PIC 9(02).
002300         10  CD-START-DD             PIC 9(02).
002400     05  CD-PERFORMANCE-END-DATE     PIC 9(08).
002500     05  CD-END-DATE-R REDEFINES CD-PERFORMANCE-END-DATE.
002600         10  CD-END-CCYY             PIC 9(04).
002700         10  CD-END-MM               PIC 9(02).
002800         10  CD-END-DD               PIC 9(02).
002900     05  CD-ACI-SECTION-PRESENT      PIC X(01).
003000         88  CD-ACI-PRESENT              VALUE "Y".
003100     05  CD-IA-SECTION-PRESENT       PIC X(01).
003200         88  CD-IA-PRESENT               VALUE "Y".
003300     05  CD-ECQM-SECTION-PRESENT     PIC X(01).
003400         88  CD-ECQM-PRESENT             VALUE "Y".
003500     05  CD-ACI-SECTION-COUNT        PIC 9(02).
003600     05  CD-IA-SECTION-COUNT         PIC 9(02).
003700     05  CD-ECQM-SECTION-COUNT       PIC 9(02).
003800*** 031816 RJT - PRESENCE OF THE REPORTING-PERIOD CHILD ACT NODE,
003900*** INDEPENDENT OF WHETHER ITS DATES CAME THROUGH POPULATED.
004000     05  CD-RPT-PERIOD-PRESENT-SW    PIC X(01).
004100         88  CD-RPT-PERIOD-PRESENT       VALUE "Y".
004200     05  FILLER                      PIC X(53).
004300
004400*** RAW-RECORD VIEW FOR BULK MOVES (INITIALIZE, TRAILER COMPARES).
004500 01  CD-DETAIL-ALPHA-R REDEFINES CD-DETAIL-REC.
004600     05  CD-DETAIL-ALPHA             PIC X(120).
