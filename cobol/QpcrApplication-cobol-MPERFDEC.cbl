000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MPERFDEC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/09/91.
000700 DATE-COMPILED. 11/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DECODES THE MEASURE-PERFORMED FRAGMENT OFF ONE MP
001400*          DETAIL RECORD ON THE QUALITY MEASURE FILE.  THE
001500*          UPSTREAM EXTRACT THAT BUILDS THIS FILE CARRIES OVER
001600*          SIBLING NODE TEXT INTO THE SAME SLOT THE FLAG COMES
001700*          IN ON, SO WE CANNOT JUST TEST THE FIRST BYTE BLIND -
001800*          WE HAVE TO SCAN FOR THE FIRST Y OR N AND IGNORE
001900*          ANYTHING ELSE IN THE FRAGMENT.
002000*
002100******************************************************************
002200* CHANGE LOG.
002300*
002400* 110991 JS   ORIGINAL ROUTINE, WRITTEN FOR THE CASE-MIX EXTRACT'S
002500*             FLAG-FIELD DECODE (SAME PROBLEM - TRAILING JUNK
002600*             BYTES AFTER THE REAL INDICATOR).
002700* 052693 TGD  WIDENED THE SCAN FROM 10 TO 39 BYTES AFTER THE
002800*             FORMAT CHANGE ADDED MORE SIBLING CONTENT.
002900* 112698 RJT  Y2K REMEDIATION - NO DATE FIELDS IN THIS ROUTINE.
003000*             NO CHANGE.
003100* 030716 MLK  REPURPOSED FOR THE QPCR MIPS/CPC+ CONVERSION RUN -
003200*             RENAMED FROM THE OLD CASE-MIX FLAG DECODE, NO
003300*             SCANNING LOGIC CHANGED.
003400* 042817 AK   MP-RETURN-CD NOW SET TO 8, NOT JUST LEFT AT ITS
003500*             CALLER-SUPPLIED VALUE, WHEN NEITHER Y NOR N IS
003600*             FOUND IN THE FRAGMENT - QMSUMM WAS TREATING AN
003700*             UNSCANNED FRAGMENT AS "NOT PERFORMED" BY ACCIDENT.
003800* 081026 AK   MAINLINE RECAST AS AN EARLY-EXIT GO TO PAST THE
003900*             SCAN LOOP WHEN THE FLAG BYTE IS ALREADY CLEAN,
004000*             INSTEAD OF AN ELSE WRAPPED AROUND THE WHOLE SCAN -
004100*             TICKET QP-2245. SCAN LOGIC ITSELF IS UNTOUCHED.
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800*    NO FILES - THIS ROUTINE ONLY EVER TOUCHES WHATEVER QMSUMM
004900*    PASSES IN THE LINKAGE SECTION BELOW.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600*    WS-SCAN-FIELDS DRIVES THE BYTE-BY-BYTE SIBLING SCAN - SEE
005700*    100-SCAN-SIBLING. WS-CANDIDATE-NUM IS UNUSED TODAY BUT KEPT
005800*    AS A REDEFINES IN CASE A FUTURE FORMAT CHANGE NEEDS TO TEST
005900*    THE CANDIDATE BYTE NUMERICALLY INSTEAD OF BY CHARACTER.
006000 01  WS-SCAN-FIELDS.
006100     05  WS-SCAN-SUB                 PIC 9(02)     COMP.
006200     05  WS-FOUND-SW                 PIC X(01).
006300         88  WS-FLAG-FOUND               VALUE "Y".
006400     05  WS-CANDIDATE-BYTE           PIC X(01).
006500     05  WS-CANDIDATE-NUM REDEFINES WS-CANDIDATE-BYTE
006600                                     PIC 9(01).
006700 01  WS-SIBLING-WORK.
006800     05  WS-SIBLING-COPY             PIC X(39).
006900     05  WS-SIBLING-COPY-R REDEFINES WS-SIBLING-COPY.
007000         10  WS-SIBLING-FIRST-10         PIC X(10).
007100         10  WS-SIBLING-REST             PIC X(29).
007200
007300 LINKAGE SECTION.
007400******************************************************************
007500* MP-FRAGMENT-PARM - THE RAW 40-BYTE MP-STATUS-FRAGMENT FROM
007600* QUALMSR, PASSED AS-IS SO THIS ROUTINE NEVER HAS TO COPY THE
007700* CALLER'S RECORD LAYOUT.
007800******************************************************************
007900 01  MP-FRAGMENT-PARM.
008000     05  MP-STATUS-FLAG-IN           PIC X(01).
008100     05  MP-SIBLING-CONTENT-IN       PIC X(39).
008200 01  MP-FRAGMENT-ALPHA-R REDEFINES MP-FRAGMENT-PARM
008300                                     PIC X(40).
008400
008500 01  MP-FLAG-OUT                     PIC X(01).
008600     88  MP-FLAG-OUT-YES                 VALUE "Y".
008700     88  MP-FLAG-OUT-NO                  VALUE "N".
008800
008900 01  MP-RETURN-CD                    PIC S9(04)    COMP.
009000
009100******************************************************************
009200* MAINLINE - TRY THE FLAG BYTE FIRST SINCE IT IS USUALLY CLEAN,
009300* AND ONLY FALL INTO THE 39-BYTE SIBLING SCAN WHEN IT IS NOT.
009400******************************************************************
009500 PROCEDURE DIVISION USING MP-FRAGMENT-PARM, MP-FLAG-OUT,
009600         MP-RETURN-CD.
009700
009800     MOVE ZERO TO MP-RETURN-CD.
009900     MOVE SPACE TO MP-FLAG-OUT.
010000     MOVE "N" TO WS-FOUND-SW.
010100
010200*    PRIMITIVE PASS - THE FLAG BYTE ITSELF IS USUALLY CLEAN. IF IT
010300*    IS ALREADY A Y OR AN N THERE IS NOTHING TO SCAN FOR, SO SKIP
010400*    STRAIGHT PAST THE SIBLING SCAN BELOW.
010500     IF MP-STATUS-FLAG-IN = "Y" OR MP-STATUS-FLAG-IN = "N"
010600         MOVE MP-STATUS-FLAG-IN TO MP-FLAG-OUT
010700         MOVE "Y" TO WS-FOUND-SW
010800         GO TO 105-CHECK-FOUND.
010900
011000*    FLAG BYTE WAS JUNK - THE REAL INDICATOR IS SOMEWHERE IN THE
011100*    39 BYTES OF SIBLING CONTENT THAT FOLLOWED IT. COPY IT TO
011200*    WORKING STORAGE AND SCAN ONE BYTE AT A TIME.
011300     MOVE MP-SIBLING-CONTENT-IN TO WS-SIBLING-COPY.
011400     PERFORM 100-SCAN-SIBLING THRU 100-EXIT
011500         VARYING WS-SCAN-SUB FROM 1 BY 1
011600         UNTIL WS-SCAN-SUB > 39 OR WS-FLAG-FOUND.
011700
011800 105-CHECK-FOUND.
011900*    NEITHER THE FLAG BYTE NOR THE SIBLING SCAN TURNED UP A Y OR
012000*    AN N - TELL THE CALLER SO IT DOES NOT MISTAKE AN UNSCANNED
012100*    FRAGMENT FOR "NOT PERFORMED".
012200     IF NOT WS-FLAG-FOUND
012300         MOVE 8 TO MP-RETURN-CD.
012400
012500     GOBACK.
012600
012700 100-SCAN-SIBLING.
012800*    ONE BYTE OF THE SIBLING COPY PER CALL - STOPS THE MOMENT A Y
012900*    OR AN N IS FOUND SINCE THE VARYING CLAUSE ABOVE CHECKS
013000*    WS-FLAG-FOUND ON EVERY PASS.
013100     MOVE WS-SIBLING-COPY (WS-SCAN-SUB:1) TO WS-CANDIDATE-BYTE.
013200     IF WS-CANDIDATE-BYTE = "Y" OR WS-CANDIDATE-BYTE = "N"
013300         MOVE WS-CANDIDATE-BYTE TO MP-FLAG-OUT
013400         MOVE "Y" TO WS-FOUND-SW.
013500 100-EXIT.
013600     EXIT.
