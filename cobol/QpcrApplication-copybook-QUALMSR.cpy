000100******************************************************************
000200* QUALMSR                                                        *
000300* RECORD LAYOUT FOR ONE PHYSICAL DETAIL SLOT ON THE QUALITY      *
000400* MEASURE FILE (UT-S-QLTYMSR).  EACH MEASURE IN THE SUBMISSION   *
000500* IS A GROUP OF SIX PHYSICAL RECORDS IN THIS ORDER -             *
000600*     ONE  QM-DETAIL   (THE QUALITY-MEASURE-RECORD ITSELF)       *
000700*     ONE  MP-DETAIL   (ITS MEASURE-PERFORMED-RECORD)            *
000800*     FOUR AC-DETAIL   (ITS FOUR AGGREGATE-COUNT-RECORDS -       *
000900*                       IPOP, NUMER, DENEX, DENOM, ANY ORDER)    *
001000* THE FILE IS CLOSED OUT BY A QM-TRAILER-REC CARRYING THE NUMBER *
001100* OF MEASURE GROUPS FOR BALANCING, THE SAME WAY THE OLD DAILY-   *
001200* CHARGES FILES CARRIED A TRAILER RECORD.                        *
001300*                                                                *
001400* 071714 JS  ORIGINAL LAYOUT FOR THE MIPS/CPC+ CONVERSION JOB.   *
001500******************************************************************
001600 01  QM-GROUP-DETAIL.
001700     05  QM-REC-TYPE                 PIC X(02).
001800         88  QM-TYPE-MEASURE             VALUE "QM".
001900         88  QM-TYPE-PERFORMED           VALUE "MP".
002000         88  QM-TYPE-AGGREGATE           VALUE "AC".
002100         88  QM-TYPE-TRAILER             VALUE "TR".
002200     05  QM-DETAIL-AREA              PIC X(58).
002300
002400*** QM - ONE QUALITY-MEASURE-RECORD PER MEASURE.
002500     05  QM-DETAIL-R REDEFINES QM-DETAIL-AREA.
002600         10  QM-MEASURE-ID               PIC X(36).
002700         10  QM-PERFORMANCE-RATE-COUNT   PIC 9(02).
002800         10  FILLER                      PIC X(20).
002900
003000*** MP - THE MEASURE-PERFORMED FRAGMENT, DECODED BY MPERFDEC.
003100*** MP-SIBLING-CONTENT IS DELIBERATELY NOT INTERPRETED - SEE
003200*** MPERFDEC - ANY GARBAGE THE UPSTREAM EXTRACT LEAVES THERE IS
003300*** TOLERATED.
003400     05  MP-DETAIL-R REDEFINES QM-DETAIL-AREA.
003500         10  MP-STATUS-FRAGMENT.
003600             15  MP-STATUS-FLAG          PIC X(01).
003700             15  MP-SIBLING-CONTENT      PIC X(39).
003800         10  FILLER                      PIC X(18).
003900
004000*** AC - ONE OF THE FOUR AGGREGATE-COUNT-RECORDS PER MEASURE.
004100     05  AC-DETAIL-R REDEFINES QM-DETAIL-AREA.
004200         10  AC-POPULATION-TYPE          PIC X(05).
004300             88  AC-IS-IPOP                  VALUE "IPOP".
004400             88  AC-IS-NUMER                 VALUE "NUMER".
004500             88  AC-IS-DENEX                 VALUE "DENEX".
004600             88  AC-IS-DENOM                 VALUE "DENOM".
004700         10  AC-AGGREGATE-COUNT          PIC 9(09).
004800         10  FILLER                      PIC X(44).
004900
005000*** TR - END-OF-FILE BALANCING RECORD.
005100     05  QM-TRAILER-R REDEFINES QM-DETAIL-AREA.
005200         10  QM-TRAILER-GROUP-COUNT      PIC 9(07) COMP-3.
005300         10  FILLER                      PIC X(54).
