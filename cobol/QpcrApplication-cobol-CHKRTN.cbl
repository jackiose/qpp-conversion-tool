000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CHKRTN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE SHOP'S ONE SHARED RECORD-VALIDATION
001400*          ROUTINE.  EVERY EDIT PROGRAM IN THE QPCR SUITE CALLS
001500*          THIS SUBPROGRAM ONCE PER RULE RATHER THAN CODING THE
001600*          SAME "IS IT BLANK", "IS THE CHILD COUNT IN RANGE",
001700*          "IS IT ONE OF THE ALLOWED CODES" LOGIC OVER AND OVER.
001800*
001900*          THE CALLER LOADS CHECK-REQUEST WITH THE KIND OF CHECK
002000*          IT WANTS (CHK-TYPE-SW) AND THE VALUE(S) TO TEST, CALLS
002100*          US, AND GETS BACK CHK-RETURN-CD:
002200*               00  = NO VIOLATION
002300*               04  = VIOLATION - CHK-ERROR-TEXT IS POPULATED
002400*               08  = SKIPPED - CHAIN ALREADY FAILED (SHORT-
002500*                      CIRCUIT MODE ONLY - SEE CHK-MODE-SW)
002600*
002700******************************************************************
002800* CHANGE LOG.
002900*
003000* 031489 JS   ORIGINAL ROUTINE - WROTE TO SUPPORT THE CASE-MIX
003100*             REPORTING EXTRACT'S FIELD-PRESENCE EDITS. STARTED
003200*             AS JUST THE VALUE AND VALUEIN CHECKS.
003300* 091590 JS   ADDED CHILDMIN/CHILDMAX FOR THE SECTION-COUNT EDITS
003400*             REQUESTED BY QA AFTER THE DUPLICATE-SECTION BUG.
003500* 042291 TGD  ADDED HASPARENT AND ONLYHASCHILDREN - NEEDED BY THE
003600*             NEW CROSS-REFERENCE EXTRACT, CALL REQUEST #4471.
003700* 071792 MLK  GREATERTHAN PRIMITIVE ADDED FOR THE THRESHOLD EDITS
003800*             ON THE REVISED REPORTING FORMAT.
003900* 030894 AK   HASMEASURES PRIMITIVE ADDED - COMPARES A LIST OF
004000*             REQUIRED IDS AGAINST A CALLER-SUPPLIED NOT-FOUND
004100*             COUNT RATHER THAN WALKING CHILD RECORDS ITSELF -
004200*             THIS ROUTINE HAS NO VISIBILITY INTO THE CALLER'S
004300*             RECORD STRUCTURES SO ALL "CHILD" CHECKS TAKE A
004400*             PRE-COUNTED VALUE, NOT A LIST.
004500* 112698 RJT  Y2K REMEDIATION - NO DATE FIELDS IN THIS ROUTINE,
004600*             VERIFIED NO 2-DIGIT YEAR LOGIC PRESENT. NO CHANGE.
004700* 081502 MLK  ADDED CHK-MODE-SW (SHORT-CIRCUIT VS THOROUGH) AND
004800*             CHK-CHAIN-FAILED-SW SO A CALLING CHAIN OF EDITS CAN
004900*             EITHER STOP AT THE FIRST VIOLATION OR RUN THEM ALL
005000*             AND REPORT EVERY ONE - REQUEST FROM THE APPEALS
005100*             UNIT, WHO WANTED ALL VIOLATIONS ON ONE REJECT
005200*             NOTICE INSTEAD OF ONE AT A TIME.
005300* 030716 MLK  REPURPOSED FOR THE QPCR (QUALITY PAYMENT PROGRAM
005400*             CONVERSION RUN) MIPS/CPC+ INTAKE - NO LOGIC CHANGE,
005500*             CALLERS ARE NOW CDOCEDIT AND QMVALID INSTEAD OF THE
005600*             OLD CASE-MIX EDIT SUITE.
005700* 051716 MLK  INTVALUE PRIMITIVE ADDED FOR THE PERFORMANCE-RATE-
005800*             COUNT FIELD EDITS.
005900* 081026 AK   INTVALUE AND VALUEIN REWORKED TO EXIT EARLY ON THE
006000*             FIRST FAILED CONDITION INSTEAD OF NESTING THE
006100*             SECOND TEST INSIDE AN ELSE - SAME CHAIN-AND-BAIL
006200*             SHAPE THE FIELD-EDIT CHAINS UPSTAIRS IN CDOCEDIT
006300*             USE, PER TICKET QP-2245. NO CHANGE TO WHAT COUNTS
006400*             AS A VIOLATION.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100*    NO FILES OF ITS OWN - THIS ROUTINE ONLY EVER SEES WHATEVER
007200*    THE CALLER PASSES IN THE LINKAGE SECTION BELOW.
007300 INPUT-OUTPUT SECTION.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 WORKING-STORAGE SECTION.
007900*    CHK-ALLOW-SUB IS THE ONLY WORKING-STORAGE FIELD THIS ROUTINE
008000*    NEEDS OF ITS OWN - THE SUBSCRIPT FOR THE VALUEIN SCAN LOOP IN
008100*    180-CHECK-VALUEIN/181-SCAN-ALLOWED-ENTRY. EVERYTHING ELSE
008200*    THIS ROUTINE TOUCHES LIVES IN THE CALLER'S CHECK-REQUEST.
008300 01  WS-MISC-FIELDS.
008400     05  CHK-ALLOW-SUB               PIC 9(02)     COMP.
008500
008600 LINKAGE SECTION.
008700******************************************************************
008800* CHECK-REQUEST - BUILT BY THE CALLER, ONE CALL PER RULE.
008900******************************************************************
009000 01  CHECK-REQUEST.
009100     05  CHK-TYPE-SW                 PIC X(02).
009200         88  CHK-VALUE                   VALUE "VA".
009300         88  CHK-INTVALUE                VALUE "IV".
009400         88  CHK-HASCHILDREN             VALUE "HC".
009500         88  CHK-CHILDMIN                VALUE "CN".
009600         88  CHK-CHILDMAX                VALUE "CX".
009700         88  CHK-ONLYHASCHILDREN         VALUE "OC".
009800         88  CHK-HASPARENT               VALUE "HP".
009900         88  CHK-GREATERTHAN             VALUE "GT".
010000         88  CHK-VALUEIN                 VALUE "VI".
010100         88  CHK-HASMEASURES             VALUE "HM".
010200     05  CHK-MODE-SW                 PIC X(01).
010300         88  CHK-MODE-SHORT-CIRCUIT      VALUE "S".
010400         88  CHK-MODE-THOROUGH           VALUE "T".
010500     05  CHK-CHAIN-FAILED-SW         PIC X(01).
010600         88  CHK-CHAIN-HAS-FAILED        VALUE "Y".
010700     05  CHK-FIELD-VALUE             PIC X(40).
010800     05  CHK-FIELD-VALUE-R REDEFINES CHK-FIELD-VALUE.
010900         10  CHK-FIELD-VALUE-NUMERIC-VIEW   PIC 9(09).
011000         10  FILLER                         PIC X(31).
011100     05  CHK-FIELD-NUMERIC           PIC S9(09)    COMP-3.
011200     05  CHK-CHILD-COUNT-IN          PIC 9(05)     COMP.
011300     05  CHK-BOUNDS-GROUP.
011400         10  CHK-BOUND-MIN               PIC 9(05)     COMP.
011500         10  CHK-BOUND-MAX               PIC 9(05)     COMP.
011600     05  CHK-BOUNDS-ALPHA-R REDEFINES CHK-BOUNDS-GROUP
011700                                     PIC X(08).
011800     05  CHK-ALLOWED-VALUES.
011900         10  CHK-ALLOWED-ENTRY OCCURS 5 TIMES
012000                                     PIC X(20).
012100     05  CHK-ALLOWED-ALPHA-R REDEFINES CHK-ALLOWED-VALUES
012200                                     PIC X(100).
012300     05  CHK-ERROR-TEXT              PIC X(120).
012400     05  CHK-VIOLATION-SW            PIC X(01).
012500         88  CHK-VIOLATION-FOUND         VALUE "Y".
012600
012700 01  CHK-RETURN-CD                   PIC S9(04)    COMP.
012800
012900******************************************************************
013000* MAINLINE - ONE CALL IN, ONE RULE CHECKED, ONE RETURN CODE OUT.
013100* SHORT-CIRCUIT MODE BAILS IMMEDIATELY IF AN EARLIER LINK IN THE
013200* CALLER'S CHAIN ALREADY FAILED; THOROUGH MODE ALWAYS RUNS THE
013300* REQUESTED PRIMITIVE SO EVERY RULE GETS ITS OWN ANSWER.
013400******************************************************************
013500 PROCEDURE DIVISION USING CHECK-REQUEST, CHK-RETURN-CD.
013600*    START EVERY CALL CLEAN - NO CARRY-OVER FROM THE PRIOR CALLER.
013700     MOVE ZERO TO CHK-RETURN-CD.
013800     MOVE "N" TO CHK-VIOLATION-SW.
013900
014000*    SHORT-CIRCUIT CALLERS SKIP THE REST OF THE CHAIN ONCE ONE
014100*    LINK HAS ALREADY FAILED - THOROUGH CALLERS NEVER SET
014200*    CHK-CHAIN-HAS-FAILED SO THIS TEST NEVER FIRES FOR THEM.
014300     IF CHK-MODE-SHORT-CIRCUIT AND CHK-CHAIN-HAS-FAILED
014400         MOVE 8 TO CHK-RETURN-CD
014500         GOBACK.
014600
014700*    ROUTE TO THE ONE PRIMITIVE THE CALLER ASKED FOR. CHK-TYPE-SW
014800*    IS ALWAYS ONE OF THE TEN 88-LEVELS ABOVE - OTHER IS ONLY
014900*    REACHED IF A CALLER MISTYPED THE TWO-CHARACTER CODE.
015000     EVALUATE TRUE
015100         WHEN CHK-VALUE
015200             PERFORM 100-CHECK-VALUE THRU 100-EXIT
015300         WHEN CHK-INTVALUE
015400             PERFORM 110-CHECK-INTVALUE THRU 110-EXIT
015500         WHEN CHK-HASCHILDREN
015600             PERFORM 120-CHECK-HASCHILDREN THRU 120-EXIT
015700         WHEN CHK-CHILDMIN
015800             PERFORM 130-CHECK-CHILDMIN THRU 130-EXIT
015900         WHEN CHK-CHILDMAX
016000             PERFORM 140-CHECK-CHILDMAX THRU 140-EXIT
016100         WHEN CHK-ONLYHASCHILDREN
016200             PERFORM 150-CHECK-ONLYHASCHILDREN THRU 150-EXIT
016300         WHEN CHK-HASPARENT
016400             PERFORM 160-CHECK-HASPARENT THRU 160-EXIT
016500         WHEN CHK-GREATERTHAN
016600             PERFORM 170-CHECK-GREATERTHAN THRU 170-EXIT
016700         WHEN CHK-VALUEIN
016800             PERFORM 180-CHECK-VALUEIN THRU 180-EXIT
016900         WHEN CHK-HASMEASURES
017000             PERFORM 190-CHECK-HASMEASURES THRU 190-EXIT
017100         WHEN OTHER
017200             MOVE "*** UNKNOWN CHECKER REQUEST TYPE" TO
017300                  CHK-ERROR-TEXT
017400             MOVE "Y" TO CHK-VIOLATION-SW
017500     END-EVALUATE.
017600
017700*    TRANSLATE THE VIOLATION SWITCH INTO THE RETURN CODE THE
017800*    CALLER ACTUALLY TESTS, AND MARK THE CHAIN FAILED FOR ANY
017900*    SHORT-CIRCUIT CALLER FURTHER DOWN THE LINE.
018000     IF CHK-VIOLATION-FOUND
018100         MOVE 4 TO CHK-RETURN-CD
018200         MOVE "Y" TO CHK-CHAIN-FAILED-SW.
018300
018400     GOBACK.
018500
018600 100-CHECK-VALUE.
018700******** PRIMITIVE 1 - FIELD MUST BE PRESENT. ONE TEST, NOTHING
018800******** TO SHORT-CIRCUIT PAST.
018900     IF CHK-FIELD-VALUE = SPACES OR LOW-VALUES
019000         MOVE "Y" TO CHK-VIOLATION-SW.
019100 100-EXIT.
019200     EXIT.
019300
019400 110-CHECK-INTVALUE.
019500******** PRIMITIVE 2 - FIELD MUST BE PRESENT AND NUMERIC.  TWO
019600******** SEPARATE CONDITIONS, TESTED IN SEQUENCE - A BLANK FIELD
019700******** IS ALREADY A VIOLATION SO THERE IS NO REASON TO ALSO
019800******** POKE AT IT THROUGH THE NUMERIC REDEFINES.
019900     IF CHK-FIELD-VALUE = SPACES OR LOW-VALUES
020000         MOVE "Y" TO CHK-VIOLATION-SW
020100         GO TO 110-EXIT.
020200*    FIELD IS PRESENT - NOW CONFIRM IT IS ACTUALLY NUMERIC BEFORE
020300*    THE CALLER GOES ON TO COMPARE IT AS A NUMBER.
020400     IF CHK-FIELD-VALUE-NUMERIC-VIEW IS NOT NUMERIC
020500         MOVE "Y" TO CHK-VIOLATION-SW.
020600 110-EXIT.
020700     EXIT.
020800
020900 120-CHECK-HASCHILDREN.
021000******** PRIMITIVE 3 - AT LEAST ONE CHILD MUST BE PRESENT. THE
021100******** CALLER HAS ALREADY COUNTED THE CHILDREN - WE ONLY LOOK
021200******** AT THE COUNT.
021300     IF CHK-CHILD-COUNT-IN = ZERO
021400         MOVE "Y" TO CHK-VIOLATION-SW.
021500 120-EXIT.
021600     EXIT.
021700
021800 130-CHECK-CHILDMIN.
021900******** PRIMITIVE 4 - CHILD COUNT MUST BE >= CHK-BOUND-MIN. USED
022000******** BY ITSELF FOR "AT LEAST N" RULES AND PAIRED WITH
022100******** CHILDMAX BY CALLERS THAT WANT AN EXACT COUNT.
022200     IF CHK-CHILD-COUNT-IN < CHK-BOUND-MIN
022300         MOVE "Y" TO CHK-VIOLATION-SW.
022400 130-EXIT.
022500     EXIT.
022600
022700 140-CHECK-CHILDMAX.
022800******** PRIMITIVE 5 - CHILD COUNT MUST BE <= CHK-BOUND-MAX.
022900     IF CHK-CHILD-COUNT-IN > CHK-BOUND-MAX
023000         MOVE "Y" TO CHK-VIOLATION-SW.
023100 140-EXIT.
023200     EXIT.
023300
023400 150-CHECK-ONLYHASCHILDREN.
023500******** PRIMITIVE 6 - CHK-CHILD-COUNT-IN CARRIES THE NUMBER OF
023600******** CHILDREN THE CALLER FOUND THAT DO *NOT* MATCH ONE OF
023700******** THE ALLOWED TYPES - ANY NON-ZERO COUNT IS A VIOLATION.
023800     IF CHK-CHILD-COUNT-IN > ZERO
023900         MOVE "Y" TO CHK-VIOLATION-SW.
024000 150-EXIT.
024100     EXIT.
024200
024300 160-CHECK-HASPARENT.
024400******** PRIMITIVE 7 - CHK-FIELD-VALUE CARRIES THE RECORD'S
024500******** ACTUAL PARENT TYPE, CHK-ALLOWED-ENTRY(1) THE EXPECTED.
024600     IF CHK-FIELD-VALUE (1:20) NOT = CHK-ALLOWED-ENTRY(1)
024700         MOVE "Y" TO CHK-VIOLATION-SW.
024800 160-EXIT.
024900     EXIT.
025000
025100 170-CHECK-GREATERTHAN.
025200******** PRIMITIVE 8 - MOST-RECENTLY-CHECKED NUMERIC VALUE MUST
025300******** EXCEED CHK-BOUND-MIN, PASSED EXPLICITLY SINCE THIS
025400******** ROUTINE KEEPS NO STATE BETWEEN CALLS.
025500     IF CHK-FIELD-NUMERIC NOT > CHK-BOUND-MIN
025600         MOVE "Y" TO CHK-VIOLATION-SW.
025700 170-EXIT.
025800     EXIT.
025900
026000 180-CHECK-VALUEIN.
026100******** PRIMITIVE 9 - FIELD MUST MATCH ONE OF THE ALLOWED
026200******** VALUES. A BLANK FIELD NEVER MATCHES, EVEN IF BLANK IS
026300******** ONE OF THE LISTED ENTRIES - ASSUME A VIOLATION FIRST AND
026400******** ONLY BACK OFF IF THE SCAN BELOW TURNS UP A MATCH.
026500     MOVE "Y" TO CHK-VIOLATION-SW.
026600     IF CHK-FIELD-VALUE = SPACES OR LOW-VALUES
026700         GO TO 180-EXIT.
026800*    FIELD HAS SOMETHING IN IT - WALK THE FIVE-ENTRY ALLOWED LIST
026900*    LOOKING FOR A MATCH.
027000     PERFORM 181-SCAN-ALLOWED-ENTRY THRU 181-EXIT
027100         VARYING CHK-ALLOW-SUB FROM 1 BY 1
027200         UNTIL CHK-ALLOW-SUB > 5.
027300 180-EXIT.
027400     EXIT.
027500
027600 181-SCAN-ALLOWED-ENTRY.
027700*    ONE PASS PER ALLOWED-LIST ENTRY - CLEARS THE VIOLATION
027800*    SWITCH THE MOMENT A MATCH TURNS UP. THE LOOP IN 180 KEEPS
027900*    GOING EVEN AFTER A MATCH SINCE UN-SETTING THE SWITCH TWICE
028000*    IS HARMLESS AND THE ENTRY TABLE IS ONLY FIVE DEEP.
028100     IF CHK-FIELD-VALUE (1:20) = CHK-ALLOWED-ENTRY(CHK-ALLOW-SUB)
028200         MOVE "N" TO CHK-VIOLATION-SW.
028300 181-EXIT.
028400     EXIT.
028500
028600 190-CHECK-HASMEASURES.
028700******** PRIMITIVE 10 - CHK-CHILD-COUNT-IN CARRIES THE NUMBER OF
028800******** REQUIRED MEASURE IDS THE CALLER COULD NOT FIND AMONG
028900******** THE RECORD'S CHILDREN - ANY NON-ZERO COUNT VIOLATES.
029000     IF CHK-CHILD-COUNT-IN > ZERO
029100         MOVE "Y" TO CHK-VIOLATION-SW.
029200 190-EXIT.
029300     EXIT.
