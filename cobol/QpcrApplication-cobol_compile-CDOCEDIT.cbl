000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CDOCEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          EDITS THE ONE CLINICAL DOCUMENT HEADER RECORD FOR A
001400*          SUBMISSION AGAINST THE QPP EDITS GUIDE AND WRITES ONE
001500*          VALIDATION-ERROR RECORD PER RULE VIOLATED.  UNLIKE THE
001600*          OLD DAILY-CHARGES EDIT THIS DOES NOT STOP AT THE FIRST
001700*          BAD FIELD - ALL TEN FIELD EDITS RUN AND ALL VIOLATIONS
001800*          GET WRITTEN, SO THE SUBMITTER SEES EVERYTHING WRONG AT
001900*          ONCE INSTEAD OF FIXING ONE FIELD AT A TIME.
002000*
002100*          THE CARDINALITY EDIT (ZERO OR MORE THAN ONE HEADER
002200*          RECORD ON THE FILE) STILL SHORT-CIRCUITS EVERYTHING
002300*          ELSE - SEE 100-MAINLINE.
002400*
002500*          RULE CROSS REFERENCE (QPP EDITS GUIDE RULE NAME VS.
002600*          THE PARAGRAPH THAT IMPLEMENTS IT) -
002700*
002800*            RULE 1  CONTAINS_PROGRAM_NAME........310-EDIT-
002900*                    PROGRAM-NAME
003000*            RULE 2  INCORRECT_PROGRAM_NAME.......320-EDIT-
003100*                    PROGRAM-NAME-VALID
003200*            RULE 3  CONTAINS_TAX_ID_NUMBER.......330-EDIT-
003300*                    TAX-ID
003400*            RULE 5  REPORTING_PARAMETER_REQUIRED.340-EDIT-
003500*                    RPT-PARM-PRESENT
003600*            RULE 6  CONTAINS_PERFORMANCE_YEAR....350-EDIT-
003700*                    PERFORMANCE-YEAR
003800*            RULE 7  CONTAINS_NO_PERFORMANCE_
003900*                    CATEGORY....................360-EDIT-
004000*                    PERFORMANCE-CATEGORY
004100*            RULE 8  CONTAINS_DUPLICATE_ACI_
004200*                    SECTIONS....................370-EDIT-
004300*                    DUPLICATE-ACI
004400*            RULE 9  CONTAINS_DUPLICATE_IA_
004500*                    SECTIONS....................375-EDIT-
004600*                    DUPLICATE-IA
004700*            RULE 10 CONTAINS_DUPLICATE_ECQM_
004800*                    SECTIONS....................380-EDIT-
004900*                    DUPLICATE-ECQM
005000*
005100*          RULE 4 IS THE NATIONAL-PROVIDER-ID PRESENCE CHECK.
005200*          NPI HAS NO PRESENCE REQUIREMENT OF ITS OWN, SO RULE 4
005300*          IS A DELIBERATE NO-OP - SEE THE NOTE AT 330-EDIT-TAX-ID
005400*
005500******************************************************************
005600* CHANGE LOG.
005700*
005800* 012388 JS   ORIGINAL EDIT OF THE CASE-MIX REPORTING EXTRACT
005900*             HEADER RECORD - PROGRAM NAME, TAX ID, NPI PRESENCE
006000*             ONLY AT THIS POINT.
006100* 021292 TGD  ADDED THE REPORTING-PERIOD AND PERFORMANCE-CATEGORY
006200*             SECTION EDITS PER THE REVISED REPORTING FORMAT.
006300* 081492 AK   DUPLICATE-SECTION EDITS ADDED (ACI/IA/ECQM) AFTER
006400*             THE DOUBLE-COUNTED QUARTER INCIDENT - QA TICKET
006500*             CM-1140.
006600* 112698 RJT  Y2K REMEDIATION - CCYY DATE FIELDS EXPANDED TO FOUR
006700*             DIGITS, TESTED AGAINST THE 2000 ROLLOVER DATA.
006800* 010399 JS   CARDINALITY EDIT (ZERO OR MULTIPLE HEADER RECORDS)
006900*             MOVED AHEAD OF THE FIELD EDITS - WE WERE RUNNING
007000*             FIELD EDITS AGAINST A BLANK RECORD WHEN THE HEADER
007100*             WAS MISSING AND FLOODING THE ERROR LOG.
007200* 030716 MLK  REPURPOSED FOR THE QPCR MIPS/CPC+ CONVERSION RUN -
007300*             RENAMED FROM THE OLD CASE-MIX HEADER EDIT, FIELD
007400*             NAMES CHANGED TO MATCH THE NEW CLINICAL DOCUMENT
007500*             LAYOUT. RULES 1-4 CARRIED FORWARD UNCHANGED.
007600* 031816 RJT  SPLIT THE OLD COMBINED "REPORTING PERIOD" EDIT INTO
007700*             TWO SEPARATE RULES (NODE PRESENT / DATES PRESENT)
007800*             PER THE QPP EDITS GUIDE - SEE CLNCDOC COPYBOOK FOR
007900*             THE NEW CD-RPT-PERIOD-PRESENT-SW FIELD.
008000* 051716 MLK  PROGRAM-NAME EDITS NOW CALL CHKRTN VALUE/VALUEIN
008100*             INSTEAD OF HOME-GROWN IF TESTS, SAME AS QMVALID.
008200* 081026 AK   RULE PARAGRAPHS 310-380 REWORKED TO SKIP PAST THE
008300*             VIOLATION WRITE WITH AN EARLY GO TO WHEN CHKRTN
008400*             COMES BACK CLEAN, INSTEAD OF NESTING THE WRITE
008500*             INSIDE AN IF - TICKET QP-2245. ALSO WIRED THE
008600*             END-OF-JOB CLEANUP PARAGRAPH INTO THE MAINLINE -
008700*             IT WAS BEING BUILT BUT NEVER CALLED.
008800******************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400*    UPSI-0 IS SET ON BY THE TEST-RUN JCL OVERRIDE SO WE CAN RUN
009500*    AGAINST A SAMPLE EXTRACT WITHOUT DISTURBING THE PRODUCTION
009600*    SUBMISSION FILES - SEE 000-HOUSEKEEPING FOR THE DISPLAY.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-FLAG-CHARS IS "Y" "N"
010000     UPSI-0 ON  STATUS IS QP-TEST-RUN-SW
010100            OFF STATUS IS QP-PRODUCTION-RUN-SW.
010200 INPUT-OUTPUT SECTION.
010300*    BOTH FILES ARE SEQUENTIAL, ASSIGNED BY LOGICAL NAME - THE
010400*    ACTUAL DATASET IS BOUND AT RUN TIME BY THE JCL DD STATEMENT,
010500*    NEVER HARD-CODED HERE.
010600 FILE-CONTROL.
010700     SELECT CLNCDOC-FILE  ASSIGN TO UT-S-CLNCDOC
010800         ORGANIZATION IS SEQUENTIAL
010900         FILE STATUS IS WS-CLNCDOC-STATUS.
011000     SELECT VALERR-FILE   ASSIGN TO UT-S-VALERR
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS WS-VALERR-STATUS.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600*    CLNCDOC-FILE IS THE EXTRACT OF CLINICAL DOCUMENT HEADER
011700*    RECORDS BUILT BY THE UPSTREAM SUBMISSION-INTAKE STEP. ONE
011800*    RECORD IS EXPECTED, BUT THE FD ITSELF MAKES NO ASSUMPTION
011900*    ABOUT THAT - SEE 100-MAINLINE FOR THE CARDINALITY CHECK.
012000 FD  CLNCDOC-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD.
012300 01  CD-FILE-REC                     PIC X(120).
012400
012500*    VALERR-FILE IS THE SHOP-STANDARD VALIDATION-ERROR OUTPUT,
012600*    SHARED ACROSS ALL THE QPCR EDIT PROGRAMS SO DOWNSTREAM
012700*    REPORTING DOES NOT NEED A DIFFERENT LAYOUT PER PROGRAM.
012800 FD  VALERR-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD.
013100 01  VALERR-FILE-REC                 PIC X(328).
013200
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500* ONE TWO-BYTE STATUS FIELD PER FILE, EACH WITH ITS OWN 88-LEVEL
013600* FOR "00" SO 800-OPEN-FILES AND 700-WRITE-VALERR DO NOT HAVE TO
013700* SPELL OUT THE LITERAL EVERY TIME THEY CHECK FOR TROUBLE.
013800******************************************************************
013900 01  WS-FILE-STATUSES.
014000     05  WS-CLNCDOC-STATUS           PIC X(02).
014100         88  WS-CLNCDOC-OK               VALUE "00".
014200     05  WS-VALERR-STATUS            PIC X(02).
014300         88  WS-VALERR-OK                VALUE "00".
014400     05  FILLER                      PIC X(10).
014500
014600*    ONLY THE ONE SWITCH IN THIS PROGRAM - THERE IS NO HEADER-
014700*    COUNT SWITCH NEEDED SINCE WS-CD-RECORD-COUNT BELOW ALREADY
014800*    DOES THAT JOB FOR THE CARDINALITY EDIT IN 100-MAINLINE.
014900 01  WS-SWITCHES.
015000     05  WS-EOF-SW                   PIC X(01).
015100         88  WS-EOF                      VALUE "Y".
015200     05  FILLER                      PIC X(19).
015300
015400*    WS-CD-RECORD-COUNT DRIVES THE EVALUATE IN 100-MAINLINE (ZERO,
015500*    ONE, OR MORE THAN ONE HEADER RECORD).  WS-CATEGORY-COUNT IS
015600*    SCRATCH, REBUILT FRESH EACH TIME 360-EDIT-PERFORMANCE-
015700*    CATEGORY RUNS - IT DOES NOT SURVIVE BETWEEN RECORDS.
015800 01  WS-COUNTERS.
015900     05  WS-CD-RECORD-COUNT          PIC 9(05)     COMP.
016000     05  WS-CATEGORY-COUNT           PIC 9(01)     COMP.
016100     05  FILLER                      PIC X(10).
016200
016300******************************************************************
016400* WORKING COPY OF THE CLINICAL DOCUMENT DETAIL RECORD - KEPT HERE
016500* RATHER THAN IN THE FD SO WE CAN GO ON READING (TO COUNT HOW
016600* MANY HEADER RECORDS CAME THROUGH) WHILE STILL HOLDING ONTO THE
016700* FIRST ONE FOR THE FIELD EDITS.
016800******************************************************************
016900     COPY CLNCDOC.
017000
017100     COPY VALERR.
017200
017300     COPY ABENDREC.
017400
017500******************************************************************
017600* LINKAGE WORK AREA FOR CHKRTN CALLS - SAME SHAPE CHKRTN USES,
017700* DECLARED HERE RATHER THAN COPIED SO THIS PROGRAM OWNS ITS OWN
017800* COPY RATHER THAN COPYING A MEMBER SHARED WITH OTHER CALLERS.
017900*
018000* WS-CHK-TYPE-SW PICKS WHICH PRIMITIVE RUNS - VA IS PRESENCE, VI
018100* IS VALUE-IN-LIST, HC AND CX ARE THE CHILD-COUNT MIN/MAX PAIR.
018200* WS-CHK-MODE-SW IS ALWAYS "T" (THOROUGH) IN THIS PROGRAM SINCE
018300* ALL TEN RULES MUST RUN EVERY TIME - CDOCEDIT NEVER USES THE
018400* SHORT-CIRCUIT "S" MODE THE WAY QMVALID DOES FOR ITS CHILDMIN/
018500* CHILDMAX PAIR.  WS-CHK-RETURN-CD COMES BACK 4 ON A VIOLATION,
018600* ZERO OTHERWISE - THAT IS THE ONLY CODE THIS PROGRAM TESTS FOR.
018700******************************************************************
018800 01  WS-CHECK-REQUEST.
018900     05  WS-CHK-TYPE-SW              PIC X(02).
019000     05  WS-CHK-MODE-SW              PIC X(01).
019100     05  WS-CHK-CHAIN-FAILED-SW      PIC X(01).
019200     05  WS-CHK-FIELD-VALUE          PIC X(40).
019300     05  WS-CHK-FIELD-NUMERIC        PIC S9(09)    COMP-3.
019400     05  WS-CHK-CHILD-COUNT-IN       PIC 9(05)     COMP.
019500     05  WS-CHK-BOUND-MIN            PIC 9(05)     COMP.
019600     05  WS-CHK-BOUND-MAX            PIC 9(05)     COMP.
019700     05  WS-CHK-ALLOWED-ENTRY OCCURS 5 TIMES
019800                                     PIC X(20).
019900     05  WS-CHK-ERROR-TEXT           PIC X(120).
020000     05  WS-CHK-VIOLATION-SW         PIC X(01).
020100*    RETURN CODE IS SEPARATE FROM THE REQUEST GROUP ABOVE BECAUSE
020200*    CHKRTN'S LINKAGE SECTION DECLARES IT AS ITS OWN PARAMETER,
020300*    NOT AS A FIELD INSIDE THE REQUEST RECORD.
020400 01  WS-CHK-RETURN-CD                PIC S9(04)    COMP.
020500
020600 PROCEDURE DIVISION.
020700******************************************************************
020800* BATCH FLOW -
020900*   STEP 1 - READ THE CLINICAL DOCUMENT FILE TO EXHAUSTION,
021000*            COUNTING HEADER RECORDS AS WE GO (900-READ-CLNCDOC).
021100*   STEP 2 - ZERO RECORDS FOUND - WRITE THE MISSING-DOCUMENT
021200*            VIOLATION AND SKIP THE FIELD EDITS (710).
021300*   STEP 3 - MORE THAN ONE RECORD FOUND - WRITE THE DUPLICATE-
021400*            DOCUMENT VIOLATION AND SKIP THE FIELD EDITS (720).
021500*   STEP 4 - EXACTLY ONE RECORD - RUN ALL TEN FIELD EDITS AGAINST
021600*            IT IN THOROUGH MODE (300-EDIT-CLINICAL-DOCUMENT).
021700*   STEP 5 - CLOSE THE FILES AND DISPLAY THE END-OF-JOB MESSAGE
021800*            (999-CLEANUP).
021900******************************************************************
022000
022100 000-HOUSEKEEPING.
022200*    CLEAR THE FILE STATUS BYTES AND SWITCHES BEFORE THE FIRST
022300*    FILE OPEN - AN UNINITIALIZED STATUS FIELD CAN LOOK LIKE "00"
022400*    BY ACCIDENT ON SOME COMPILERS, SO WE DO NOT TRUST IT BLANK.
022500     MOVE SPACES TO WS-CLNCDOC-STATUS WS-VALERR-STATUS.
022600     MOVE "N" TO WS-EOF-SW.
022700     MOVE ZERO TO WS-CD-RECORD-COUNT WS-CATEGORY-COUNT.
022800     INITIALIZE CD-DETAIL-REC.
022900     IF QP-TEST-RUN-SW
023000         DISPLAY "CDOCEDIT - RUNNING IN TEST MODE - UPSI-0 ON".
023100
023200 100-MAINLINE.
023300*    THE CLINICAL DOCUMENT FILE SHOULD CARRY EXACTLY ONE HEADER
023400*    RECORD. READ IT TO EXHAUSTION FIRST SO WE KNOW THE TRUE
023500*    RECORD COUNT BEFORE DECIDING WHICH PATH TO TAKE.
023600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023700     PERFORM 900-READ-CLNCDOC THRU 900-EXIT
023800         UNTIL WS-EOF.
023900
024000*    ZERO RECORDS AND MULTIPLE RECORDS EACH SHORT-CIRCUIT THE
024100*    FIELD EDITS ENTIRELY - THERE IS NO POINT VALIDATING FIELDS
024200*    ON A HEADER THAT DOES NOT EXIST, OR PICKING ONE OF SEVERAL.
024300     EVALUATE WS-CD-RECORD-COUNT
024400         WHEN 0
024500             PERFORM 710-MISSING-DOCUMENT THRU 710-EXIT
024600         WHEN 1
024700             PERFORM 300-EDIT-CLINICAL-DOCUMENT THRU 300-EXIT
024800         WHEN OTHER
024900             PERFORM 720-DUPLICATE-DOCUMENT THRU 720-EXIT
025000     END-EVALUATE.
025100
025200*    END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
025300*    NORMAL-COMPLETION LINE ON SYSOUT THE SAME WAY THE OLD DAILY-
025400*    CHARGES EDIT DID AT THE END OF ITS OWN MAINLINE.
025500     PERFORM 999-CLEANUP THRU 999-EXIT.
025600     GOBACK.
025700
025800******************************************************************
025900* RULES 1-10 - ALL TEN RUN REGARDLESS OF EARLIER FAILURES
026000* (THOROUGH MODE) SO THE SUBMITTER GETS EVERY VIOLATION AT ONCE.
026100* EACH RULE PARAGRAPH BELOW IS ITS OWN SHORT CHAIN OF ONE: LOAD
026200* THE CHECK-REQUEST, CALL CHKRTN, AND GO TO THE EXIT WITHOUT
026300* WRITING ANYTHING IF THE ANSWER CAME BACK CLEAN.
026400******************************************************************
026500 300-EDIT-CLINICAL-DOCUMENT.
026600     MOVE "T" TO WS-CHK-MODE-SW.
026700     MOVE "N" TO WS-CHK-CHAIN-FAILED-SW.
026800
026900     PERFORM 310-EDIT-PROGRAM-NAME THRU 310-EXIT.
027000     PERFORM 320-EDIT-PROGRAM-NAME-VALID THRU 320-EXIT.
027100     PERFORM 330-EDIT-TAX-ID THRU 330-EXIT.
027200     PERFORM 340-EDIT-RPT-PARM-PRESENT THRU 340-EXIT.
027300     PERFORM 350-EDIT-PERFORMANCE-YEAR THRU 350-EXIT.
027400     PERFORM 360-EDIT-PERFORMANCE-CATEGORY THRU 360-EXIT.
027500     PERFORM 370-EDIT-DUPLICATE-ACI THRU 370-EXIT.
027600     PERFORM 375-EDIT-DUPLICATE-IA THRU 375-EXIT.
027700     PERFORM 380-EDIT-DUPLICATE-ECQM THRU 380-EXIT.
027800 300-EXIT.
027900     EXIT.
028000
028100 310-EDIT-PROGRAM-NAME.
028200******** RULE 1 - CONTAINS_PROGRAM_NAME.
028300*    LOAD THE CHECK-REQUEST WITH THE PROGRAM NAME NODE AND ASK
028400*    CHKRTN WHETHER IT IS PRESENT AT ALL.
028500     MOVE SPACES TO WS-CHK-FIELD-VALUE.
028600     MOVE CD-PROGRAM-NAME TO WS-CHK-FIELD-VALUE (1:20).
028700     MOVE "VA" TO WS-CHK-TYPE-SW.
028800     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
028900*    RETURN CODE 4 MEANS CHKRTN FOUND A VIOLATION - ANYTHING ELSE
029000*    MEANS THE NODE WAS THERE AND THERE IS NOTHING TO WRITE.
029100     IF WS-CHK-RETURN-CD NOT = 4
029200         GO TO 310-EXIT.
029300     MOVE "Clinical Document Program Name is required."
029400         TO VE-ERROR-TEXT.
029500     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
029600 310-EXIT.
029700     EXIT.
029800
029900 320-EDIT-PROGRAM-NAME-VALID.
030000******** RULE 2 - INCORRECT_PROGRAM_NAME - RUNS INDEPENDENTLY OF
030100******** RULE 1, FIRES AGAIN WHEN THE NAME IS BLANK.
030200*    THE ALLOWED LIST IS ONLY TWO ENTRIES LONG - THE OTHER THREE
030300*    SLOTS CHKRTN WILL SCAN ARE CLEARED TO SPACES SO THEY NEVER
030400*    ACCIDENTALLY MATCH A BLANK PROGRAM NAME.
030500*    NOTE THIS RULE DELIBERATELY DOES NOT CHECK WHETHER RULE 1
030600*    ALREADY FAILED - A BLANK NAME AND A MISSPELLED NAME ARE BOTH
030700*    REAL PROBLEMS AND THE SUBMITTER SHOULD HEAR ABOUT BOTH ON THE
030800*    SAME PASS RATHER THAN FIXING ONE AND RESUBMITTING TO FIND
030900*    THE OTHER.
031000     MOVE SPACES TO WS-CHK-FIELD-VALUE.
031100     MOVE CD-PROGRAM-NAME TO WS-CHK-FIELD-VALUE (1:20).
031200     MOVE SPACES TO WS-CHK-ALLOWED-ENTRY (1)
031300                     WS-CHK-ALLOWED-ENTRY (2)
031400                     WS-CHK-ALLOWED-ENTRY (3)
031500                     WS-CHK-ALLOWED-ENTRY (4)
031600                     WS-CHK-ALLOWED-ENTRY (5).
031700     MOVE "mips" TO WS-CHK-ALLOWED-ENTRY (1).
031800     MOVE "cpc"  TO WS-CHK-ALLOWED-ENTRY (2).
031900     MOVE "VI" TO WS-CHK-TYPE-SW.
032000     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
032100     IF WS-CHK-RETURN-CD NOT = 4
032200         GO TO 320-EXIT.
032300     MOVE "Clinical Document Program Name must be mips or
032400-             " cpc." TO VE-ERROR-TEXT.
032500     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
032600 320-EXIT.
032700     EXIT.
032800
032900 330-EDIT-TAX-ID.
033000******** RULE 3 - CONTAINS_TAX_ID_NUMBER.
033100*    THE NUMBERING HERE SKIPS FROM 3 TO 5 ON PURPOSE - RULE 4 IS
033200*    THE NATIONAL PROVIDER ID PRESENCE CHECK, AND THE NPI FIELD
033300*    ON THIS RECORD CARRIES NO PRESENCE REQUIREMENT AT ALL, SO
033400*    RULE 4 NEVER FIRES AND HAS NO PARAGRAPH OF ITS OWN HERE.
033410*    CD-NATL-PROVIDER-ID WAS LOOKED AT WHEN THESE EDITS WERE
033420*    WRITTEN AND DELIBERATELY LEFT ALONE - IT IS NOT A SKIPPED
033430*    FIELD, IT IS A FIELD WITH NO EDIT TO RUN.
033500     MOVE SPACES TO WS-CHK-FIELD-VALUE.
033600     MOVE CD-TAX-ID-NUMBER TO WS-CHK-FIELD-VALUE (1:9).
033700     MOVE "VA" TO WS-CHK-TYPE-SW.
033800     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
033900     IF WS-CHK-RETURN-CD NOT = 4
034000         GO TO 330-EXIT.
034100     MOVE "Clinical Document Tax Payer Identification Number i
034200-             "s required." TO VE-ERROR-TEXT.
034300     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
034400 330-EXIT.
034500     EXIT.
034600
034700 340-EDIT-RPT-PARM-PRESENT.
034800******** RULE 5 - REPORTING_PARAMETER_REQUIRED.
034900*    THE REPORTING-PARAMETER NODE HAS NO TEXT VALUE OF ITS OWN -
035000*    ONLY A PRESENT/ABSENT INDICATOR BYTE - SO WE FAKE UP A
035100*    ONE-CHARACTER "VALUE" FOR CHKRTN TO TEST JUST LIKE ANY OTHER
035200*    PRESENCE RULE.
035300     IF CD-RPT-PERIOD-PRESENT
035400         MOVE SPACES TO WS-CHK-FIELD-VALUE
035500         MOVE "Y" TO WS-CHK-FIELD-VALUE (1:1)
035600     ELSE
035700         MOVE LOW-VALUES TO WS-CHK-FIELD-VALUE
035800     END-IF.
035900     MOVE "VA" TO WS-CHK-TYPE-SW.
036000     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
036100     IF WS-CHK-RETURN-CD NOT = 4
036200         GO TO 340-EXIT.
036300     MOVE "Reporting Parameter Act Node is required."
036400         TO VE-ERROR-TEXT.
036500     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
036600 340-EXIT.
036700     EXIT.
036800
036900 350-EDIT-PERFORMANCE-YEAR.
037000******** RULE 6 - CONTAINS_PERFORMANCE_YEAR - FIRES INDEPENDENTLY
037100******** OF RULE 5, EVEN WHEN THE REPORTING NODE IS ENTIRELY
037200******** MISSING.
037300*    START AND END DATE ARE TESTED TOGETHER, NOT SEPARATELY - THE
037400*    QPP EDITS GUIDE TREATS A MISSING PERFORMANCE YEAR AS ONE
037500*    VIOLATION REGARDLESS OF WHICH OF THE TWO DATE FIELDS WAS
037600*    LEFT OFF THE SUBMISSION.
037700     IF CD-PERFORMANCE-START-DATE = ZERO
037800        AND CD-PERFORMANCE-END-DATE = ZERO
037900         MOVE LOW-VALUES TO WS-CHK-FIELD-VALUE
038000     ELSE
038100         MOVE SPACES TO WS-CHK-FIELD-VALUE
038200         MOVE "Y" TO WS-CHK-FIELD-VALUE (1:1)
038300     END-IF.
038400     MOVE "VA" TO WS-CHK-TYPE-SW.
038500     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
038600     IF WS-CHK-RETURN-CD NOT = 4
038700         GO TO 350-EXIT.
038800     MOVE "Performance Start and End Dates are required."
038900         TO VE-ERROR-TEXT.
039000     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
039100 350-EXIT.
039200     EXIT.
039300
039400 360-EDIT-PERFORMANCE-CATEGORY.
039500******** RULE 7 - CONTAINS_NO_PERFORMANCE_CATEGORY.
039600*    COUNT HOW MANY OF THE THREE PERFORMANCE-CATEGORY SECTIONS
039700*    ARE PRESENT ON THIS HEADER - CHKRTN TREATS THE COUNT AS A
039800*    CHILD COUNT AND FLAGS IT IF IT COMES BACK ZERO.
039900     MOVE ZERO TO WS-CATEGORY-COUNT.
040000     IF CD-ACI-PRESENT
040100         ADD 1 TO WS-CATEGORY-COUNT.
040200     IF CD-IA-PRESENT
040300         ADD 1 TO WS-CATEGORY-COUNT.
040400     IF CD-ECQM-PRESENT
040500         ADD 1 TO WS-CATEGORY-COUNT.
040600     MOVE WS-CATEGORY-COUNT TO WS-CHK-CHILD-COUNT-IN.
040700     MOVE "HC" TO WS-CHK-TYPE-SW.
040800     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
040900     IF WS-CHK-RETURN-CD NOT = 4
041000         GO TO 360-EXIT.
041100     MOVE "Clinical Document Node must have at least one Aci
041200-             " or IA or eCQM Section Node as a child."
041300         TO VE-ERROR-TEXT.
041400     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
041500 360-EXIT.
041600     EXIT.
041700
041800 370-EDIT-DUPLICATE-ACI.
041900******** RULE 8 - CONTAINS_DUPLICATE_ACI_SECTIONS.
042000*    CHILDMAX BOUNDED AT 1 - ZERO ACI SECTIONS IS FINE HERE (THAT
042100*    IS RULE 7'S PROBLEM), ONLY MORE THAN ONE IS A VIOLATION.
042200     MOVE CD-ACI-SECTION-COUNT TO WS-CHK-CHILD-COUNT-IN.
042300     MOVE 1 TO WS-CHK-BOUND-MAX.
042400     MOVE "CX" TO WS-CHK-TYPE-SW.
042500     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
042600     IF WS-CHK-RETURN-CD NOT = 4
042700         GO TO 370-EXIT.
042800     MOVE "Clinical Document Node must not have multiple Aci
042900-             " Sections as a child."
043000         TO VE-ERROR-TEXT.
043100     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
043200 370-EXIT.
043300     EXIT.
043400
043500 375-EDIT-DUPLICATE-IA.
043600******** RULE 9 - CONTAINS_DUPLICATE_IA_SECTIONS. SAME SHAPE AS
043700******** RULE 8, JUST AGAINST THE IA SECTION COUNT.
043800     MOVE CD-IA-SECTION-COUNT TO WS-CHK-CHILD-COUNT-IN.
043900     MOVE 1 TO WS-CHK-BOUND-MAX.
044000     MOVE "CX" TO WS-CHK-TYPE-SW.
044100     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
044200     IF WS-CHK-RETURN-CD NOT = 4
044300         GO TO 375-EXIT.
044400     MOVE "Clinical Document Node must not have multiple IA
044500-             " Sections as a child."
044600         TO VE-ERROR-TEXT.
044700     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
044800 375-EXIT.
044900     EXIT.
045000
045100 380-EDIT-DUPLICATE-ECQM.
045200******** RULE 10 - CONTAINS_DUPLICATE_ECQM_SECTIONS. SAME SHAPE
045300******** AS RULES 8 AND 9, AGAINST THE ECQM SECTION COUNT.
045400     MOVE CD-ECQM-SECTION-COUNT TO WS-CHK-CHILD-COUNT-IN.
045500     MOVE 1 TO WS-CHK-BOUND-MAX.
045600     MOVE "CX" TO WS-CHK-TYPE-SW.
045700     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
045800     IF WS-CHK-RETURN-CD NOT = 4
045900         GO TO 380-EXIT.
046000     MOVE "Clinical Document Node must not have multiple eCQM
046100-             " Sections as a child."
046200         TO VE-ERROR-TEXT.
046300     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
046400 380-EXIT.
046500     EXIT.
046600
046700 700-WRITE-VALERR.
046800*    ONE VALIDATION-ERROR RECORD OUT PER VIOLATED RULE. THE PATH
046900*    FIELD IS NOT USED ON THIS HEADER-LEVEL EDIT SO IT IS ALWAYS
047000*    BLANKED BEFORE THE WRITE.
047100*    EVERY RULE PARAGRAPH ABOVE MOVES ITS OWN MESSAGE TEXT INTO
047200*    VE-ERROR-TEXT AND THEN FALLS THROUGH TO THIS SAME PARAGRAPH -
047300*    KEEPS THE WRITE AND THE ABEND CHECK IN ONE PLACE INSTEAD OF
047400*    REPEATING BOTH TEN TIMES.
047500     MOVE SPACES TO VE-ERROR-PATH.
047600     MOVE VALERR-REC TO VALERR-FILE-REC.
047700     WRITE VALERR-FILE-REC.
047800*    A WRITE FAILURE HERE MEANS THE OUTPUT DATASET RAN OUT OF
047900*    SPACE OR SOMETHING ELSE WENT WRONG AT THE DASD LEVEL - NOT
048000*    SOMETHING THE PROGRAM CAN RECOVER FROM ON ITS OWN.
048100     IF NOT WS-VALERR-OK
048200         MOVE "700-WRITE-VALERR" TO PARA-NAME
048300         MOVE "WRITE FAILED ON VALERR-FILE" TO ABEND-REASON
048400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
048500 700-EXIT.
048600     EXIT.
048700
048800 710-MISSING-DOCUMENT.
048900******** BATCH FLOW STEP 2 - ZERO HEADER RECORDS. SHORT-CIRCUITS
049000******** RULES 1-10 ENTIRELY - THERE IS NO RECORD LEFT TO EDIT.
049100*    THIS IS THE ONLY VIOLATION WRITTEN WHEN THE FILE COMES IN
049200*    EMPTY - THE SUBMITTER NEEDS TO RESEND THE WHOLE SUBMISSION,
049300*    NOT JUST FIX A FIELD ON A HEADER THAT WAS NEVER THERE.
049400     MOVE "Clinical Document Node is required." TO VE-ERROR-TEXT.
049500     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
049600 710-EXIT.
049700     EXIT.
049800
049900 720-DUPLICATE-DOCUMENT.
050000******** BATCH FLOW STEP 3 - MORE THAN ONE HEADER RECORD. SHORT-
050100******** CIRCUITS RULES 1-10 ENTIRELY - PICKING ONE OF SEVERAL TO
050200******** EDIT WOULD ONLY HIDE THE REAL PROBLEM.
050300*    SEEN IN PRACTICE WHEN THE SUBMITTER'S EHR EXPORTS THE SAME
050400*    PERFORMANCE PERIOD TWICE BY MISTAKE - THE FIX IS ON THEIR
050500*    END, NOT SOMETHING THIS PROGRAM CAN GUESS AT.
050600     MOVE "Only one Clinical Document Node is allowed."
050700         TO VE-ERROR-TEXT.
050800     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
050900 720-EXIT.
051000     EXIT.
051100
051200 800-OPEN-FILES.
051300*    ANY OPEN FAILURE HERE IS AN ENVIRONMENT PROBLEM, NOT A DATA
051400*    PROBLEM - THE JCL POINTED SOMEWHERE WRONG, OR THE DATASET
051500*    WAS NOT ALLOCATED - SO WE ABEND RATHER THAN LIMP ALONG.
051600     OPEN INPUT  CLNCDOC-FILE.
051700     IF NOT WS-CLNCDOC-OK
051800         MOVE "800-OPEN-FILES" TO PARA-NAME
051900         MOVE "OPEN FAILED ON CLNCDOC-FILE" TO ABEND-REASON
052000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
052100     OPEN OUTPUT VALERR-FILE.
052200     IF NOT WS-VALERR-OK
052300         MOVE "800-OPEN-FILES" TO PARA-NAME
052400         MOVE "OPEN FAILED ON VALERR-FILE" TO ABEND-REASON
052500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
052600 800-EXIT.
052700     EXIT.
052800
052900 850-CLOSE-FILES.
053000*    CALLED ONLY FROM 999-CLEANUP BELOW, NOT DIRECTLY OFF THE
053100*    MAINLINE, SO THE END-OF-JOB DISPLAY ALWAYS HAPPENS AFTER THE
053200*    FILES ARE SAFELY CLOSED.
053300     CLOSE CLNCDOC-FILE.
053400     CLOSE VALERR-FILE.
053500 850-EXIT.
053600     EXIT.
053700
053800 900-READ-CLNCDOC.
053900*    READ THE NEXT CLINICAL DOCUMENT RECORD. AT END OF FILE THERE
054000*    IS NOTHING MORE TO COUNT OR SAVE, SO JUMP STRAIGHT PAST THE
054100*    RECORD-COUNT BOOKKEEPING BELOW.
054200     READ CLNCDOC-FILE
054300         AT END MOVE "Y" TO WS-EOF-SW
054400                GO TO 900-EXIT
054500     END-READ.
054600*    KEEP THE FIRST RECORD FOR THE FIELD EDITS - IF MORE THAN ONE
054700*    TURNS UP THE COUNT IS ALL 100-MAINLINE NEEDS TO KNOW.
054800     ADD 1 TO WS-CD-RECORD-COUNT.
054900     IF WS-CD-RECORD-COUNT = 1
055000         MOVE CD-FILE-REC TO CD-DETAIL-ALPHA.
055100 900-EXIT.
055200     EXIT.
055300
055400 999-CLEANUP.
055500******** END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
055600******** NORMAL-COMPLETION LINE ON SYSOUT FOR THE OPERATOR.
055700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800     DISPLAY "CDOCEDIT - NORMAL END OF JOB - "
055900             WS-CD-RECORD-COUNT " CLINICAL DOCUMENT RECORD(S)".
056000 999-EXIT.
056100     EXIT.
056200
056300 1000-ABEND-RTN.
056400******** SHOP-STANDARD ABEND - SEE ABENDREC COPYBOOK. WRITES A
056500******** DIAGNOSTIC LINE TO SYSOUT AND FORCES A S0C7 SO THE STEP
056600******** CONDITION CODE COMES BACK NON-ZERO TO THE JCL.
056700*    PARA-NAME AND ABEND-REASON ARE SET BY WHOEVER CALLS THIS
056800*    PARAGRAPH, NOT BY THIS PARAGRAPH ITSELF - THAT WAY THE
056900*    DIAGNOSTIC LINE ALWAYS NAMES THE PLACE THE FAILURE ACTUALLY
057000*    HAPPENED RATHER THAN JUST SAYING "1000-ABEND-RTN".
057100     DISPLAY "CDOCEDIT ABEND - " PARA-NAME " - " ABEND-REASON.
057200*    DIVIDING BY ZERO IS THE SHOP'S STANDARD WAY OF FORCING A
057300*    S0C7 DATA EXCEPTION - THE OPERATOR SEES THE DISPLAY LINE
057400*    ABOVE ON SYSOUT BEFORE THE ABEND DUMP EVER PRINTS.
057500     DIVIDE ZERO-VAL INTO ONE-VAL.
057600 1000-EXIT.
057700     EXIT.
