000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QMSUMM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/90.
000700 DATE-COMPILED. 06/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BUILDS ONE QUALITY-MEASURE-SUMMARY RECORD PER QUALITY
001400*          MEASURE ON THE SUBMISSION.  EACH MEASURE'S GROUP OF
001500*          SIX PHYSICAL RECORDS (ONE QM, ONE MP, FOUR AC) IS
001600*          CONSUMED IN ONE PASS - THE QM RECORD STARTS A GROUP
001700*          THE SAME WAY HOLD-PATIENT-ID USED TO START A NEW
001800*          PATIENT IN THE OLD TREATMENT UPDATE, EXCEPT HERE THE
001900*          GROUP SIZE IS FIXED AT SIX RECORDS INSTEAD OF VARYING.
002000*
002100*          POPULATION COUNTS ARE MATCHED TO THE SUMMARY FIELDS BY
002200*          AC-POPULATION-TYPE, NOT BY THE ORDER THE FOUR AC
002300*          RECORDS HAPPEN TO ARRIVE IN.
002400*
002500*          BATCH FLOW -
002600*            STEP 1 - READ THE QUALITY MEASURE FILE, ONE GROUP
002700*                     OF SIX PHYSICAL RECORDS AT A TIME
002800*                     (200-PROCESS-GROUPS).
002900*            STEP 2 - ON THE QM RECORD, ZERO THE ACCUMULATORS AND
003000*                     CAPTURE THE MEASURE ID (210-START-MEASURE-
003100*                     GROUP).
003200*            STEP 3 - ON THE MP RECORD, DECODE THE MEASURE-
003300*                     PERFORMED FLAG (250-DECODE-MEASURE-
003400*                     PERFORMED).
003500*            STEP 4 - ON EACH OF THE FOUR AC RECORDS, MATCH THE
003600*                     AGGREGATE COUNT TO ITS SUMMARY FIELD BY
003700*                     POPULATION TYPE (260-MATCH-AGGREGATE-
003800*                     COUNT).
003900*            STEP 5 - COMPUTE PERFORMANCE-NOT-MET AND WRITE THE
004000*                     SUMMARY RECORD (300-CALC-PERFORMANCE-NOT-
004100*                     MET, 700-WRITE-QMSUMM).
004200*            STEP 6 - AT END OF FILE, CLOSE UP AND DISPLAY THE
004300*                     NORMAL-COMPLETION MESSAGE (999-CLEANUP).
004400*
004500******************************************************************
004600* CHANGE LOG.
004700*
004800* 060290 JS   ORIGINAL ROUTINE - SUMMARIZED THE CASE-MIX EXTRACT'S
004900*             DIAGNOSIS GROUPS INTO ONE ROLLUP RECORD PER PATIENT.
005000* 102291 TGD  CONTROL-BREAK LOGIC REWORKED AFTER THE OUT-OF-
005100*             SEQUENCE GROUP BUG (CALL REQUEST #3188).
005200* 112698 RJT  Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM.
005300*             NO CHANGE.
005400* 030716 MLK  REPURPOSED FOR THE QPCR MIPS/CPC+ CONVERSION RUN -
005500*             RENAMED FROM THE CASE-MIX DIAGNOSIS ROLLUP. GROUP
005600*             IS NOW FIXED AT SIX RECORDS (QM/MP/AC/AC/AC/AC)
005700*             INSTEAD OF A VARIABLE NUMBER OF DIAGNOSIS DETAILS,
005800*             SO THE OLD HOLD-PATIENT-ID BREAK LOGIC WAS DROPPED
005900*             IN FAVOR OF A STRAIGHT READ-SIX-PER-GROUP LOOP.
006000* 051716 MLK  ADDED THE CALL TO MPERFDEC TO DECODE THE MEASURE-
006100*             PERFORMED FLAG OFF THE MP DETAIL - NOT USED IN THE
006200*             SUMMARY RECORD ITSELF, CARRIED FOR THE DOWNSTREAM
006300*             REVIEW SCREENS.
006400* 042817 AK   PERFORMANCE-NOT-MET CHANGED FROM 9(09) TO S9(09) -
006500*             QA FOUND A SUBMISSION WHERE DENEX EXCEEDED DENOM
006600*             AND THE OLD UNSIGNED FIELD WRAPPED.
006700* 081026 AK   200-PROCESS-GROUPS RECAST TO GO TO PAST THE GROUP
006800*             LOGIC WHEN THE DETAIL IS NOT A QM RECORD, INSTEAD OF
006900*             WRAPPING THE WHOLE GROUP IN AN IF - TICKET QP-2245.
007000*             ALSO WIRED UP 999-CLEANUP, WHICH WAS SITTING UNUSED.
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700*    UPSI-0 IS THE SAME TEST-RUN OVERRIDE EVERY PROGRAM IN THE
007800*    SUITE CARRIES - SET ON BY THE TEST JCL, OFF IN PRODUCTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS VALID-FLAG-CHARS IS "Y" "N"
008200     UPSI-0 ON  STATUS IS QP-TEST-RUN-SW
008300            OFF STATUS IS QP-PRODUCTION-RUN-SW.
008400 INPUT-OUTPUT SECTION.
008500*    LOGICAL NAMES ONLY - THE JCL DD STATEMENTS SUPPLY THE
008600*    ACTUAL DATASETS.
008700 FILE-CONTROL.
008800     SELECT QLTYMSR-FILE ASSIGN TO UT-S-QLTYMSR
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-QLTYMSR-STATUS.
009100     SELECT QMSUMM-FILE  ASSIGN TO UT-S-QMSUMM
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-QMSUMM-STATUS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700*    SAME QUALITY MEASURE EXTRACT QMVALID READS - THIS PROGRAM
009800*    CONSUMES ALL FOUR RECORD TYPES (QM/MP/AC/TRAILER) WHERE
009900*    QMVALID ONLY LOOKS AT THE QM DETAILS.
010000 FD  QLTYMSR-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300     COPY QUALMSR.
010400
010500*    ONE SUMMARY RECORD OUT PER MEASURE GROUP - SEE QMSUMOUT
010600*    COPYBOOK FOR THE LAYOUT.
010700 FD  QMSUMM-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  QMSUMM-FILE-REC                 PIC X(80).
011100
011200 WORKING-STORAGE SECTION.
011300*    ONE STATUS PAIR PER FILE, EACH WITH ITS OWN 88-LEVEL, SAME
011400*    AS THE REST OF THE SUITE.
011500 01  WS-FILE-STATUSES.
011600     05  WS-QLTYMSR-STATUS           PIC X(02).
011700         88  WS-QLTYMSR-OK               VALUE "00".
011800     05  WS-QMSUMM-STATUS            PIC X(02).
011900         88  WS-QMSUMM-OK                VALUE "00".
012000     05  FILLER                      PIC X(10).
012100
012200*    WS-MEASURE-PERFORMED-FLAG IS FILLED IN BY THE CALL TO
012300*    MPERFDEC IN 250-DECODE-MEASURE-PERFORMED - IT DOES NOT FEED
012400*    THE SUMMARY RECORD ITSELF, ONLY THE TEST-RUN DISPLAY LINE.
012500 01  WS-SWITCHES.
012600     05  WS-EOF-SW                   PIC X(01).
012700         88  WS-EOF                      VALUE "Y".
012800     05  WS-MEASURE-PERFORMED-FLAG   PIC X(01).
012900     05  FILLER                      PIC X(18).
013000
013100*    ONE ACCUMULATOR PER SUMMARY FIELD, ZEROED AT THE TOP OF
013200*    EACH GROUP BY 210-START-MEASURE-GROUP AND FILLED IN BY THE
013300*    FOUR PASSES THROUGH 260-MATCH-AGGREGATE-COUNT.
013400*    WS-PERFORMANCE-NOT-MET IS SIGNED BECAUSE A BAD SUBMISSION
013500*    CAN CARRY A DENEX COUNT LARGER THAN DENOM, WHICH WOULD
013600*    OTHERWISE WRAP AN UNSIGNED FIELD NEGATIVE.
013700 01  WS-ACCUMULATORS.
013800     05  WS-POPULATION-TOTAL         PIC 9(09)     COMP.
013900     05  WS-PERFORMANCE-MET          PIC 9(09)     COMP.
014000     05  WS-PERFORMANCE-EXCLUSION    PIC 9(09)     COMP.
014100     05  WS-DENOM-VALUE              PIC 9(09)     COMP.
014200     05  WS-PERFORMANCE-NOT-MET      PIC S9(09)    COMP.
014300     05  WS-MPERFDEC-RETURN-CD       PIC S9(04)    COMP.
014400     05  FILLER                      PIC X(10).
014500
014600     COPY QMSUMOUT.
014700
014800     COPY ABENDREC.
014900
015000 PROCEDURE DIVISION.
015100
015200 000-HOUSEKEEPING.
015300*    CLEAR THE FILE STATUS BYTES AND THE END-OF-FILE SWITCH
015400*    BEFORE THE FIRST OPEN.
015500     MOVE SPACES TO WS-QLTYMSR-STATUS WS-QMSUMM-STATUS.
015600     MOVE "N" TO WS-EOF-SW.
015700     IF QP-TEST-RUN-SW
015800         DISPLAY "QMSUMM - RUNNING IN TEST MODE - UPSI-0 ON".
015900
016000 100-MAINLINE.
016100*    ONE PASS THROUGH THE QUALITY MEASURE FILE, ONE SUMMARY
016200*    RECORD WRITTEN PER SIX-RECORD MEASURE GROUP.
016300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016400     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
016500     PERFORM 200-PROCESS-GROUPS THRU 200-EXIT
016600         UNTIL WS-EOF.
016700
016800*    END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
016900*    NORMAL-COMPLETION LINE ON SYSOUT.
017000     PERFORM 999-CLEANUP THRU 999-EXIT.
017100     GOBACK.
017200
017300 200-PROCESS-GROUPS.
017400******** A GROUP ALWAYS STARTS ON A QM RECORD - ANYTHING ELSE
017500******** SITTING HERE WOULD MEAN THE FILE IS OUT OF SEQUENCE, SO
017600******** WE SKIP PAST THE GROUP LOGIC AND JUST ADVANCE THE READ.
017700     IF NOT QM-TYPE-MEASURE
017800         GO TO 200-ADVANCE.
017900     PERFORM 210-START-MEASURE-GROUP THRU 210-EXIT.
018000     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
018100     PERFORM 250-DECODE-MEASURE-PERFORMED THRU 250-EXIT.
018200     PERFORM 260-MATCH-AGGREGATE-COUNT THRU 260-EXIT
018300         4 TIMES.
018400     PERFORM 300-CALC-PERFORMANCE-NOT-MET THRU 300-EXIT.
018500     PERFORM 700-WRITE-QMSUMM THRU 700-EXIT.
018600 200-ADVANCE.
018700     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
018800 200-EXIT.
018900     EXIT.
019000
019100 210-START-MEASURE-GROUP.
019200*    A NEW MEASURE GROUP STARTS HERE - CAPTURE THE MEASURE ID AND
019300*    ZERO THE ACCUMULATORS BEFORE THE FIVE REMAINING GROUP
019400*    RECORDS ARE READ.
019500     MOVE QM-MEASURE-ID TO QS-MEASURE-ID.
019600     MOVE ZERO TO WS-POPULATION-TOTAL
019700                  WS-PERFORMANCE-MET
019800                  WS-PERFORMANCE-EXCLUSION
019900                  WS-DENOM-VALUE
020000                  WS-PERFORMANCE-NOT-MET.
020100 210-EXIT.
020200     EXIT.
020300
020400 250-DECODE-MEASURE-PERFORMED.
020500******** MEASURE-PERFORMED DECODE - ATTACHED TO THE MEASURE FOR
020600******** DOWNSTREAM USE, NOT ITSELF PART OF THE SUMMARY RECORD.
020700     CALL "MPERFDEC" USING MP-STATUS-FRAGMENT,
020800                            WS-MEASURE-PERFORMED-FLAG,
020900                            WS-MPERFDEC-RETURN-CD.
021000     IF QP-TEST-RUN-SW
021100         DISPLAY "  MEASURE-PERFORMED FLAG IS "
021200                 WS-MEASURE-PERFORMED-FLAG.
021300 250-EXIT.
021400     EXIT.
021500
021600 260-MATCH-AGGREGATE-COUNT.
021700******** POPULATION COUNTS ARE MATCHED BY TYPE, NOT POSITION -
021800******** THE FOUR AC RECORDS IN A GROUP CAN ARRIVE IN ANY ORDER.
021900     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
022000     EVALUATE TRUE
022100         WHEN AC-IS-IPOP
022200             MOVE AC-AGGREGATE-COUNT TO WS-POPULATION-TOTAL
022300         WHEN AC-IS-NUMER
022400             MOVE AC-AGGREGATE-COUNT TO WS-PERFORMANCE-MET
022500         WHEN AC-IS-DENEX
022600             MOVE AC-AGGREGATE-COUNT TO WS-PERFORMANCE-EXCLUSION
022700         WHEN AC-IS-DENOM
022800             MOVE AC-AGGREGATE-COUNT TO WS-DENOM-VALUE
022900     END-EVALUATE.
023000 260-EXIT.
023100     EXIT.
023200
023300 300-CALC-PERFORMANCE-NOT-MET.
023400******** PERFORMANCE-NOT-MET = DENOM COUNT MINUS DENEX COUNT.
023500******** BOTH ARE WHOLE PATIENT/ENCOUNTER COUNTS - NO DECIMAL
023600******** PLACES, NO ROUNDING.
023700     COMPUTE WS-PERFORMANCE-NOT-MET =
023800             WS-DENOM-VALUE - WS-PERFORMANCE-EXCLUSION.
023900 300-EXIT.
024000     EXIT.
024100
024200 700-WRITE-QMSUMM.
024300*    MOVE THE ACCUMULATED COUNTS TO THE OUTPUT RECORD AND WRITE
024400*    IT - ONE RECORD PER MEASURE GROUP, IN THE SAME ORDER THE
024500*    MEASURES WERE READ.
024600     MOVE WS-POPULATION-TOTAL      TO QS-POPULATION-TOTAL.
024700     MOVE WS-PERFORMANCE-MET       TO QS-PERFORMANCE-MET.
024800     MOVE WS-PERFORMANCE-EXCLUSION TO QS-PERFORMANCE-EXCLUSION.
024900     MOVE WS-PERFORMANCE-NOT-MET   TO QS-PERFORMANCE-NOT-MET.
025000*    EVERY MEASURE GROUP ON THIS SUBMISSION IS END-TO-END
025100*    REPORTED - THERE IS NO PARTIAL-GROUP PATH IN THIS EXTRACT,
025200*    SO THE FLAG IS ALWAYS SET RATHER THAN BEING CONDITIONAL.
025300     MOVE "Y" TO QS-IS-END-TO-END-REPORTED.
025400     MOVE QMSUMM-REC TO QMSUMM-FILE-REC.
025500     WRITE QMSUMM-FILE-REC.
025600*    A WRITE FAILURE HERE IS A DASD PROBLEM, NOT A DATA PROBLEM.
025700     IF NOT WS-QMSUMM-OK
025800         MOVE "700-WRITE-QMSUMM" TO PARA-NAME
025900         MOVE "WRITE FAILED ON QMSUMM-FILE" TO ABEND-REASON
026000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
026100 700-EXIT.
026200     EXIT.
026300
026400 800-OPEN-FILES.
026500*    AN OPEN FAILURE HERE MEANS THE JCL OR THE DATASET ITSELF IS
026600*    WRONG, NOT THE DATA - ABEND RATHER THAN PRESS ON.
026700     OPEN INPUT  QLTYMSR-FILE.
026800     IF NOT WS-QLTYMSR-OK
026900         MOVE "800-OPEN-FILES" TO PARA-NAME
027000         MOVE "OPEN FAILED ON QLTYMSR-FILE" TO ABEND-REASON
027100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
027200     OPEN OUTPUT QMSUMM-FILE.
027300     IF NOT WS-QMSUMM-OK
027400         MOVE "800-OPEN-FILES" TO PARA-NAME
027500         MOVE "OPEN FAILED ON QMSUMM-FILE" TO ABEND-REASON
027600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
027700 800-EXIT.
027800     EXIT.
027900
028000 850-CLOSE-FILES.
028100*    CALLED ONLY FROM 999-CLEANUP, SAME AS THE REST OF THE SUITE.
028200     CLOSE QLTYMSR-FILE.
028300     CLOSE QMSUMM-FILE.
028400 850-EXIT.
028500     EXIT.
028600
028700 900-READ-QLTYMSR.
028800*    PLAIN SEQUENTIAL READ, SHARED BY THE GROUP-START AND
028900*    AGGREGATE-MATCH PARAGRAPHS AS WELL AS THE MAINLINE LOOP -
029000*    ONE PARAGRAPH FOR EVERY READ IN THIS PROGRAM SO THE AT END
029100*    HANDLING ONLY HAS TO BE WRITTEN ONCE.
029200     READ QLTYMSR-FILE
029300         AT END MOVE "Y" TO WS-EOF-SW
029400     END-READ.
029500 900-EXIT.
029600     EXIT.
029700
029800 999-CLEANUP.
029900******** END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
030000******** NORMAL-COMPLETION LINE ON SYSOUT FOR THE OPERATOR.
030100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030200     DISPLAY "QMSUMM - NORMAL END OF JOB".
030300 999-EXIT.
030400     EXIT.
030500
030600 1000-ABEND-RTN.
030700******** SHOP-STANDARD ABEND PARAGRAPH - SEE ABENDREC COPYBOOK.
030800*    PARA-NAME AND ABEND-REASON ARE SET BY THE CALLER BEFORE THE
030900*    PERFORM, SO THE DISPLAY LINE NAMES WHERE THE FAILURE WAS.
031000     DISPLAY "QMSUMM ABEND - " PARA-NAME " - " ABEND-REASON.
031100*    FORCE A S0C7 DATA EXCEPTION SO THE STEP CONDITION CODE IS
031200*    NON-ZERO BACK TO THE JCL.
031300     DIVIDE ZERO-VAL INTO ONE-VAL.
031400 1000-EXIT.
031500     EXIT.
