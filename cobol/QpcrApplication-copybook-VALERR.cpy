000100******************************************************************
000200* VALERR                                                         *
000300* OUTPUT RECORD LAYOUT FOR THE VALIDATION-ERROR LOG FILE         *
000400* (UT-S-VALERR) - WRITTEN BY CDOCEDIT AND QMVALID, IN THE FIXED  *
000500* RULE-FIRING ORDER THE EDITS RUN IN.  ZERO OR MORE OF THESE PER *
000600* SUBMISSION.                                                    *
000700*                                                                *
000800* 071714 JS  ORIGINAL LAYOUT FOR THE MIPS/CPC+ CONVERSION JOB.   *
000900******************************************************************
001000 01  VALERR-REC.
001100     05  VE-ERROR-TEXT                   PIC X(120).
001200     05  VE-ERROR-PATH                   PIC X(200).
001300     05  FILLER                          PIC X(08).
