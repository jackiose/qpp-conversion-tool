000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QMVALID.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/90.
000700 DATE-COMPILED. 01/15/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          VALIDATES THE CPC+ PERFORMANCE-RATE CHILD COUNT FOR
001400*          EVERY QUALITY MEASURE ON THE SUBMISSION.  A MEASURE
001500*          PASSES ONLY WHEN IT HAS EXACTLY TWO PERFORMANCE-RATE
001600*          CHILD RECORDS - ONE TOO FEW OR ONE TOO MANY BOTH FAIL
001700*          THE SAME WAY.  MEASURES ARE INDEPENDENT OF EACH OTHER
001800*          - THERE IS NO ORDERING DEPENDENCY AND NO CONTROL BREAK
001900*          THE WAY THE OLD PATIENT-MASTER UPDATE HAD.
002000*
002100*          BATCH FLOW -
002200*            STEP 1 - READ THE QUALITY MEASURE FILE ONE PHYSICAL
002300*                     DETAIL AT A TIME (900-READ-QLTYMSR).
002400*            STEP 2 - SKIP MP AND AC DETAILS AND THE TRAILER -
002500*                     ONLY QM DETAILS CARRY A PERFORMANCE-RATE
002600*                     CHILD COUNT TO VALIDATE (200-PROCESS-
002700*                     DETAIL).
002800*            STEP 3 - ON A QM DETAIL, CHECK THE CHILD COUNT IS
002900*                     EXACTLY 2 AND WRITE A VIOLATION IF NOT
003000*                     (300-EDIT-RATE-COUNT).
003100*            STEP 4 - AT END OF FILE, CLOSE UP AND DISPLAY THE
003200*                     NORMAL-COMPLETION MESSAGE (999-CLEANUP).
003300*
003400******************************************************************
003500* CHANGE LOG.
003600*
003700* 011590 JS   ORIGINAL ROUTINE - CHECKED THE CASE-MIX EXTRACT'S
003800*             DIAGNOSIS-CODE COUNT AGAINST THE MASTER.
003900* 091590 JS   SWITCHED TO CALLING THE NEW CHKRTN CHILDMIN/CHILDMAX
004000*             PRIMITIVES INSTEAD OF HOME-GROWN COUNT COMPARES.
004100* 112698 RJT  Y2K REMEDIATION - NO DATE FIELDS IN THIS PROGRAM.
004200*             NO CHANGE.
004300* 030716 MLK  REPURPOSED FOR THE QPCR MIPS/CPC+ CONVERSION RUN -
004400*             RENAMED FROM THE CASE-MIX DIAGNOSIS-COUNT EDIT,
004500*             NOW VALIDATES PERFORMANCE-RATE CHILD COUNTS ON THE
004600*             QUALITY MEASURE FILE INSTEAD. CONTROL-BREAK LOGIC
004700*             DROPPED - MEASURES DO NOT GROUP BY PATIENT ANYMORE.
004800* 051716 MLK  VIOLATION TEXT NOW CARRIES THE ACTUAL CHILD COUNT
004900*             PER THE QPP EDITS GUIDE WORDING - WS-ERROR-COUNT-ED
005000*             ADDED.
005100* 042817 AK   CHKRTN NOW CALLED TWICE (CHILDMIN AND CHILDMAX, BOTH
005200*             BOUND AT 2) SO "EXACTLY 2" REUSES THE EXISTING
005300*             PRIMITIVES INSTEAD OF US WRITING A THIRD ONE JUST
005400*             FOR THIS PROGRAM.
005500* 081026 AK   300-EDIT-RATE-COUNT RECAST AS A GO-TO CHAIN - ONCE
005600*             THE CHILDMIN CALL FAILS THERE IS NO REASON TO ALSO
005700*             MAKE THE CHILDMAX CALL, SO WE NOW SKIP STRAIGHT TO
005800*             THE EXIT INSTEAD OF WRAPPING THE SECOND CALL IN AN
005900*             ELSE - TICKET QP-2245. ALSO WIRED UP 999-CLEANUP,
006000*             WHICH WAS SITTING UNUSED.
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700*    UPSI-0 LETS OPERATIONS RUN THIS AGAINST A SAMPLE QUALITY
006800*    MEASURE FILE WITHOUT TOUCHING THE PRODUCTION SUBMISSION
006900*    EXTRACT - SAME CONVENTION AS THE REST OF THE QPCR SUITE.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS VALID-FLAG-CHARS IS "Y" "N"
007300     UPSI-0 ON  STATUS IS QP-TEST-RUN-SW
007400            OFF STATUS IS QP-PRODUCTION-RUN-SW.
007500 INPUT-OUTPUT SECTION.
007600*    LOGICAL NAMES ONLY - THE JCL DD STATEMENTS BIND THE ACTUAL
007700*    DATASETS AT RUN TIME.
007800 FILE-CONTROL.
007900     SELECT QLTYMSR-FILE ASSIGN TO UT-S-QLTYMSR
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-QLTYMSR-STATUS.
008200     SELECT VALERR-FILE  ASSIGN TO UT-S-VALERR
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-VALERR-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800*    QLTYMSR-FILE CARRIES ALL THREE DETAIL TYPES (QM, MP, AC) PLUS
008900*    A TRAILER - SEE QUALMSR COPYBOOK. THIS PROGRAM ONLY CARES
009000*    ABOUT THE QM DETAILS, SEE 200-PROCESS-DETAIL.
009100 FD  QLTYMSR-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY QUALMSR.
009500
009600*    SAME SHOP-STANDARD VALIDATION-ERROR LAYOUT EVERY QPCR EDIT
009700*    PROGRAM WRITES TO.
009800 FD  VALERR-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  VALERR-FILE-REC                 PIC X(328).
010200
010300 WORKING-STORAGE SECTION.
010400*    ONE STATUS BYTE PAIR PER FILE WITH ITS OWN "00" CONDITION -
010500*    SAME PATTERN AS EVERY OTHER PROGRAM IN THE SUITE.
010600 01  WS-FILE-STATUSES.
010700     05  WS-QLTYMSR-STATUS           PIC X(02).
010800         88  WS-QLTYMSR-OK               VALUE "00".
010900     05  WS-VALERR-STATUS            PIC X(02).
011000         88  WS-VALERR-OK                VALUE "00".
011100     05  FILLER                      PIC X(10).
011200
011300 01  WS-SWITCHES.
011400     05  WS-EOF-SW                   PIC X(01).
011500         88  WS-EOF                      VALUE "Y".
011600     05  FILLER                      PIC X(19).
011700
011800*    WS-RATE-CHILD-COUNT HOLDS THE CURRENT QM DETAIL'S CHILD
011900*    COUNT FOR 310-WRITE-RATE-VIOLATION TO DISPLAY - IT IS SET
012000*    FRESH EVERY TIME 300-EDIT-RATE-COUNT RUNS.  WS-ERROR-COUNT-ED
012100*    IS THE ZERO-SUPPRESSED EDITED FORM USED ONLY IN THE
012200*    VIOLATION TEXT.
012300 01  WS-WORK-FIELDS.
012400     05  WS-RATE-CHILD-COUNT         PIC 9(05)     COMP.
012500     05  WS-ERROR-COUNT-ED           PIC Z9.
012600     05  FILLER                      PIC X(10).
012700
012800     COPY VALERR.
012900
013000     COPY ABENDREC.
013100
013200*    SAME CHKRTN LINKAGE SHAPE AS EVERY OTHER CALLER IN THE
013300*    SUITE - TYPE-SW "CN" IS CHILDMIN, "CX" IS CHILDMAX, BOTH
013400*    BOUND AT 2 SINCE THERE IS NO "EXACTLY N" PRIMITIVE.
013500 01  WS-CHECK-REQUEST.
013600     05  WS-CHK-TYPE-SW              PIC X(02).
013700     05  WS-CHK-MODE-SW              PIC X(01).
013800     05  WS-CHK-CHAIN-FAILED-SW      PIC X(01).
013900     05  WS-CHK-FIELD-VALUE          PIC X(40).
014000     05  WS-CHK-FIELD-NUMERIC        PIC S9(09)    COMP-3.
014100     05  WS-CHK-CHILD-COUNT-IN       PIC 9(05)     COMP.
014200     05  WS-CHK-BOUND-MIN            PIC 9(05)     COMP.
014300     05  WS-CHK-BOUND-MAX            PIC 9(05)     COMP.
014400     05  WS-CHK-ALLOWED-ENTRY OCCURS 5 TIMES
014500                                     PIC X(20).
014600     05  WS-CHK-ERROR-TEXT           PIC X(120).
014700     05  WS-CHK-VIOLATION-SW         PIC X(01).
014800 01  WS-CHK-RETURN-CD                PIC S9(04)    COMP.
014900
015000 PROCEDURE DIVISION.
015100
015200 000-HOUSEKEEPING.
015300*    CLEAR THE FILE STATUS BYTES AND THE END-OF-FILE SWITCH
015400*    BEFORE THE FIRST OPEN, THE SAME WAY EVERY OTHER PROGRAM IN
015500*    THE SUITE DOES.
015600     MOVE SPACES TO WS-QLTYMSR-STATUS WS-VALERR-STATUS.
015700     MOVE "N" TO WS-EOF-SW.
015800     IF QP-TEST-RUN-SW
015900         DISPLAY "QMVALID - RUNNING IN TEST MODE - UPSI-0 ON".
016000
016100 100-MAINLINE.
016200*    STRAIGHT READ-AND-PROCESS LOOP, ONE PHYSICAL DETAIL RECORD
016300*    AT A TIME - THERE IS NO GROUPING HERE LIKE QMSUMM HAS, SINCE
016400*    EVERY RECORD THAT NEEDS THIS EDIT STANDS ON ITS OWN.
016500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016600     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
016700     PERFORM 200-PROCESS-DETAIL THRU 200-EXIT
016800         UNTIL WS-EOF.
016900
017000*    END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
017100*    NORMAL-COMPLETION LINE ON SYSOUT.
017200     PERFORM 999-CLEANUP THRU 999-EXIT.
017300     GOBACK.
017400
017500 200-PROCESS-DETAIL.
017600******** ONLY THE QM DETAIL CARRIES PERFORMANCE-RATE-COUNT - MP
017700******** AND AC DETAILS AND THE TRAILER ARE SKIPPED OVER BY
017800******** JUMPING STRAIGHT TO THE NEXT READ.
017900     IF NOT QM-TYPE-MEASURE
018000         GO TO 200-ADVANCE.
018100     PERFORM 300-EDIT-RATE-COUNT THRU 300-EXIT.
018200 200-ADVANCE.
018300     PERFORM 900-READ-QLTYMSR THRU 900-EXIT.
018400 200-EXIT.
018500     EXIT.
018600
018700 300-EDIT-RATE-COUNT.
018800******** RULE - PERFORMANCE-RATE CHILD COUNT MUST BE EXACTLY 2.
018900******** CHKRTN HAS NO "EXACTLY N" PRIMITIVE, SO WE CALL
019000******** CHILDMIN AND CHILDMAX BACK TO BACK, BOTH BOUND AT 2 -
019100******** ONCE CHILDMIN ALREADY FAILS THERE IS NO REASON TO ALSO
019200******** MAKE THE CHILDMAX CALL, SO WE GO STRAIGHT TO THE EXIT.
019300     MOVE QM-PERFORMANCE-RATE-COUNT TO WS-RATE-CHILD-COUNT
019400                                        WS-CHK-CHILD-COUNT-IN.
019500     MOVE "T" TO WS-CHK-MODE-SW.
019600     MOVE "N" TO WS-CHK-CHAIN-FAILED-SW.
019700     MOVE 2 TO WS-CHK-BOUND-MIN.
019800     MOVE "CN" TO WS-CHK-TYPE-SW.
019900     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
020000     IF WS-CHK-RETURN-CD = 4
020100         PERFORM 310-WRITE-RATE-VIOLATION THRU 310-EXIT
020200         GO TO 300-EXIT.
020300*    CHILDMIN PASSED - NOW MAKE SURE THE COUNT IS NOT ALSO OVER
020400*    THE TOP END OF THE RANGE.
020500     MOVE 2 TO WS-CHK-BOUND-MAX.
020600     MOVE "CX" TO WS-CHK-TYPE-SW.
020700     CALL "CHKRTN" USING WS-CHECK-REQUEST, WS-CHK-RETURN-CD.
020800     IF WS-CHK-RETURN-CD = 4
020900         PERFORM 310-WRITE-RATE-VIOLATION THRU 310-EXIT.
021000 300-EXIT.
021100     EXIT.
021200
021300 310-WRITE-RATE-VIOLATION.
021400*    CARRY THE ACTUAL CHILD COUNT IN THE VIOLATION TEXT SO THE
021500*    SUBMITTER CAN SEE HOW FAR OFF TWO THEY WERE, NOT JUST THAT
021600*    THEY WERE WRONG.
021700*    CALLED FROM TWO PLACES IN 300-EDIT-RATE-COUNT - ONCE WHEN
021800*    CHILDMIN FAILS (TOO FEW CHILDREN) AND ONCE WHEN CHILDMAX
021900*    FAILS (TOO MANY) - THE WORDING IS THE SAME EITHER WAY SINCE
022000*    THE QPP EDITS GUIDE DOES NOT DISTINGUISH THE TWO CASES.
022100     MOVE WS-RATE-CHILD-COUNT TO WS-ERROR-COUNT-ED.
022200     STRING "Performance Rate Proportion Measure must have exa"
022300            "ctly 2 nodes but there are "
022400            WS-ERROR-COUNT-ED DELIMITED BY SIZE
022500            " nodes." DELIMITED BY SIZE
022600            INTO VE-ERROR-TEXT.
022700     PERFORM 700-WRITE-VALERR THRU 700-EXIT.
022800 310-EXIT.
022900     EXIT.
023000
023100 700-WRITE-VALERR.
023200*    ONLY ONE CALLER IN THIS PROGRAM (310-WRITE-RATE-VIOLATION)
023300*    BUT KEPT AS ITS OWN PARAGRAPH ANYWAY, SAME SHAPE AS EVERY
023400*    OTHER QPCR EDIT PROGRAM'S WRITE PARAGRAPH.
023500     MOVE SPACES TO VE-ERROR-PATH.
023600     MOVE VALERR-REC TO VALERR-FILE-REC.
023700     WRITE VALERR-FILE-REC.
023800*    A WRITE FAILURE HERE IS A DASD PROBLEM, NOT A DATA PROBLEM -
023900*    ABEND RATHER THAN SILENTLY DROP THE VIOLATION RECORD.
024000     IF NOT WS-VALERR-OK
024100         MOVE "700-WRITE-VALERR" TO PARA-NAME
024200         MOVE "WRITE FAILED ON VALERR-FILE" TO ABEND-REASON
024300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
024400 700-EXIT.
024500     EXIT.
024600
024700 800-OPEN-FILES.
024800*    AN OPEN FAILURE HERE MEANS THE JCL OR THE DATASET ITSELF IS
024900*    WRONG, NOT THE DATA - ABEND RATHER THAN PRESS ON.
025000     OPEN INPUT  QLTYMSR-FILE.
025100     IF NOT WS-QLTYMSR-OK
025200         MOVE "800-OPEN-FILES" TO PARA-NAME
025300         MOVE "OPEN FAILED ON QLTYMSR-FILE" TO ABEND-REASON
025400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
025500     OPEN OUTPUT VALERR-FILE.
025600     IF NOT WS-VALERR-OK
025700         MOVE "800-OPEN-FILES" TO PARA-NAME
025800         MOVE "OPEN FAILED ON VALERR-FILE" TO ABEND-REASON
025900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
026000 800-EXIT.
026100     EXIT.
026200
026300 850-CLOSE-FILES.
026400*    CALLED ONLY FROM 999-CLEANUP - SEE THE NOTE THERE.
026500     CLOSE QLTYMSR-FILE.
026600     CLOSE VALERR-FILE.
026700 850-EXIT.
026800     EXIT.
026900
027000 900-READ-QLTYMSR.
027100*    PLAIN SEQUENTIAL READ - AT END OF FILE THERE IS NOTHING MORE
027200*    FOR 200-PROCESS-DETAIL TO LOOK AT, SO THE LOOP CONDITION IN
027300*    100-MAINLINE TAKES OVER FROM HERE.
027400*    UNLIKE CDOCEDIT THIS READ HAS NO SEPARATE GO-TO EXIT ON AT
027500*    END - THERE IS NO RECORD-COUNT BOOKKEEPING TO SKIP PAST,
027600*    SO THE PLAIN READ STATEMENT IS ALL THIS PARAGRAPH NEEDS.
027700     READ QLTYMSR-FILE
027800         AT END MOVE "Y" TO WS-EOF-SW
027900     END-READ.
028000 900-EXIT.
028100     EXIT.
028200
028300 999-CLEANUP.
028400******** END-OF-JOB HOUSEKEEPING - CLOSES THE FILES AND LEAVES A
028500******** NORMAL-COMPLETION LINE ON SYSOUT FOR THE OPERATOR.
028600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028700     DISPLAY "QMVALID - NORMAL END OF JOB".
028800 999-EXIT.
028900     EXIT.
029000
029100 1000-ABEND-RTN.
029200******** SHOP-STANDARD ABEND PARAGRAPH - SEE ABENDREC COPYBOOK.
029300*    PARA-NAME AND ABEND-REASON ARE SET BY THE CALLER SO THE
029400*    DIAGNOSTIC LINE NAMES WHERE THE FAILURE ACTUALLY HAPPENED.
029500     DISPLAY "QMVALID ABEND - " PARA-NAME " - " ABEND-REASON.
029600*    DIVIDE BY ZERO FORCES THE S0C7 THAT GIVES THE JOB STEP A
029700*    NON-ZERO CONDITION CODE.
029800     DIVIDE ZERO-VAL INTO ONE-VAL.
029900 1000-EXIT.
030000     EXIT.
