000100******************************************************************
000200* ABENDREC                                                       *
000300* SHOP-STANDARD ABEND DIAGNOSTICS BLOCK.                         *
000400* COPY'D INTO EVERY QPCR BATCH PROGRAM - WRITE SYSOUT-REC FROM   *
000500* ABEND-REC TO LEAVE A DIAGNOSTIC LINE ON SYSOUT, THEN           *
000600* DIVIDE ZERO-VAL INTO ONE-VAL TO FORCE A S0C7 SO THE STEP       *
000700* CONDITION CODE COMES BACK NON-ZERO TO THE JCL.                 *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                   PIC X(30).
001100     05  ABEND-REASON                PIC X(40).
001200     05  EXPECTED-VAL                PIC X(10).
001300     05  ACTUAL-VAL                  PIC X(10).
001400     05  FILLER                      PIC X(10).
001500
001600 77  ZERO-VAL                        PIC 9         VALUE 0.
001700 77  ONE-VAL                         PIC 9         VALUE 1.
