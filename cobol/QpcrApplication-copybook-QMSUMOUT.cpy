000100******************************************************************
000200* QMSUMOUT                                                       *
000300* OUTPUT RECORD LAYOUT FOR THE QUALITY-MEASURE-SUMMARY FILE      *
000400* (UT-S-QMSUMM) WRITTEN BY QMSUMM - ONE PER QUALITY MEASURE IN   *
000500* THE SUBMISSION, IN THE SAME ORDER THE MEASURES WERE READ.      *
000600*                                                                *
000700* 071714 JS  ORIGINAL LAYOUT FOR THE MIPS/CPC+ CONVERSION JOB.   *
000800******************************************************************
000900 01  QMSUMM-REC.
001000     05  QS-MEASURE-ID                   PIC X(36).
001100     05  QS-IS-END-TO-END-REPORTED       PIC X(01).
001200         88  QS-END-TO-END-YES               VALUE "Y".
001300     05  QS-POPULATION-TOTAL             PIC 9(09).
001400     05  QS-PERFORMANCE-MET              PIC 9(09).
001500     05  QS-PERFORMANCE-EXCLUSION        PIC 9(09).
001600     05  QS-PERFORMANCE-NOT-MET          PIC S9(09).
001700     05  FILLER                          PIC X(07).
